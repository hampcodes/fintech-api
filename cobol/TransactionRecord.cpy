000010******************************************************************        
000020* TRANSACTION DETAIL RECORD LAYOUT                               *        
000030*    Written by TRANSACTION-POST for every posted DEPOSIT or     *        
000040*    WITHDRAW; also re-read by TRANSACTION-POST (daily limit     *        
000050*    pre-load) and DASHBOARD-REPORT (period totals).             *        
000060*    File is line sequential, append only -- no key.             *        
000070******************************************************************        
000080 01  TRANSACTION-RECORD.                                                  
000090     05  TRAN-ID                     PIC X(36).                           
000100     05  TRAN-ACCOUNT-NUMBER         PIC X(20).                           
000110     05  TRAN-TYPE                   PIC X(08).                           
000120         88  TRAN-IS-DEPOSIT              VALUE "DEPOSIT ".               
000130         88  TRAN-IS-WITHDRAWAL           VALUE "WITHDRAW".               
000140     05  TRAN-AMOUNT                 PIC S9(15)V99.                       
000150     05  TRAN-BALANCE-AFTER          PIC S9(17)V99.                       
000160     05  TRAN-TIMESTAMP              PIC 9(14).                           
000170     05  TRAN-TIMESTAMP-X REDEFINES                                       
000180         TRAN-TIMESTAMP.                                                  
000190         10  TRAN-TS-CCYY            PIC 9(04).                           
000200         10  TRAN-TS-MM              PIC 9(02).                           
000210         10  TRAN-TS-DD              PIC 9(02).                           
000220         10  TRAN-TS-HH              PIC 9(02).                           
000230         10  TRAN-TS-MN              PIC 9(02).                           
000240         10  TRAN-TS-SS              PIC 9(02).                           
000250     05  TRAN-DESCRIPTION            PIC X(100).                          
000260     05  FILLER                      PIC X(10).                           
