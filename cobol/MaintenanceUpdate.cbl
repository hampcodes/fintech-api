000010******************************************************************        
000020* MAINTENANCE-UPDATE                                             *        
000030*    Overnight file-maintenance run.  Reads the day's account,   *        
000040*    setting and customer maintenance transactions (what used    *        
000050*    to come in one at a time off the teller's on-line update    *        
000060*    screen) and applies each one to the matching master.        *        
000070*    Rejected transactions are logged with a reason and skipped  *        
000080*    -- this run does not abend on a single bad transaction.     *        
000090*                                                                *        
000100*    Used File                                                   *        
000110*       - Accounts Master (Indexed):        ACCTMSTR             *        
000120*       - Settings Master (Indexed):        SETFILE              *        
000130*       - Customers Master (Indexed):       CUSTMSTR             *        
000140*       - Maintenance Transaction Deck:     MAINTTXN             *        
000150*       - Maintenance Rejection Listing:    MAINTREJ             *        
000160******************************************************************        
000170 IDENTIFICATION              DIVISION.                                    
000180*-----------------------------------------------------------------        
000190 PROGRAM-ID.                 MAINTENANCE-UPDATE.                          
000200 AUTHOR.                     KARADJORDJE DABIC.                           
000210 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.           
000220 DATE-WRITTEN.               APRIL 4, 1990.                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
000250                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE         
000260                              THE DATA PROCESSING DEPARTMENT.             
000270*-----------------------------------------------------------------        
000280* CHANGE LOG                                                              
000290*-----------------------------------------------------------------        
000300* 04/04/90  KD    ORIGINAL WRITE-UP.  REPLACES THE TELLER'S       ORIGWRUP
000310*                 ON-LINE UPDATE SCREEN WITH AN OVERNIGHT BATCH           
000320*                 RUN AGAINST A MAINTENANCE TRANSACTION DECK --           
000330*                 BRANCH CLOSES AT 6, MAINTENANCE POSTS AT 11.            
000340* 01/18/92  RBOB  CR#1150 - SETTINGS MAINTENANCE (CREATE, UPDATE, CR1150  
000350*                 DELETE) ADDED SO EDP NO LONGER NEEDS A SPECIAL          
000360*                 REQUEST TO CHANGE A VALIDATION LIMIT.                   
000370* 06/22/95  DTW   CR#1310 - CUSTOMER PROFILE AND KYC MAINTENANCE  CR1310  
000380*                 ADDED, SEPARATE FROM THE ACCOUNT RECORD, PER            
000390*                 THE NEW CUSTOMER MASTER FILE.                           
000400* 09/22/98  DTW   Y2K REVIEW - MCP-DOB EXPANDED FROM 6-BYTE       Y2K9899 
000410*                 YYMMDD TO 8-BYTE CCYYMMDD; NO OTHER DATE DATA           
000420*                 ON THE MAINTENANCE TRANSACTION.                         
000430* 03/11/05  NC    CR#1614 - REJECTED TRANSACTIONS NOW WRITTEN TO  CR1614  
000440*                 A LISTING FILE WITH A REASON CODE, MATCHING             
000450*                 WHAT TRANSACTION-POST ALREADY DOES FOR                  
000460*                 REJECTED POSTINGS.                                      
000470* 08/30/11  MPQ   CR#1782 - ACCOUNT CREATE NOW RELIES ON THE      CR1782  
000480*                 UNIQUE RECORD KEY REJECTING THE WRITE INSTEAD           
000490*                 OF A SEPARATE READ-BEFORE-WRITE DUPLICATE               
000500*                 CHECK -- ONE FILE TOUCH INSTEAD OF TWO.                 
000510*-----------------------------------------------------------------        
000520 ENVIRONMENT                 DIVISION.                                    
000530*-----------------------------------------------------------------        
000540 CONFIGURATION               SECTION.                                     
000550 SOURCE-COMPUTER.            IBM-370.                                     
000560 OBJECT-COMPUTER.            IBM-370.                                     
000570 SPECIAL-NAMES.                                                           
000580     UPSI-0 ON STATUS IS WS-DETAIL-LOG-REQUESTED                          
000590            OFF STATUS IS WS-DETAIL-LOG-NOT-REQUESTED.                    
000600*-----------------------------------------------------------------        
000610 INPUT-OUTPUT                SECTION.                                     
000620 FILE-CONTROL.                                                            
000630     SELECT  ACCOUNTS-FILE                                                
000640             ASSIGN TO "ACCTMSTR"                                         
000650             ORGANIZATION IS INDEXED                                      
000660             ACCESS MODE IS DYNAMIC                                       
000670             RECORD KEY IS ACCT-NUMBER                                    
000680             ALTERNATE RECORD KEY IS ACCT-ID WITH DUPLICATES              
000690             FILE STATUS IS WS-ACCOUNTS-FILE-STAT.                        
000700                                                                          
000710     SELECT  SETTINGS-FILE                                                
000720             ASSIGN TO "SETFILE"                                          
000730             ORGANIZATION IS INDEXED                                      
000740             ACCESS MODE IS DYNAMIC                                       
000750             RECORD KEY IS SET-KEY                                        
000760             FILE STATUS IS WS-SETTINGS-FILE-STAT.                        
000770                                                                          
000780     SELECT  CUSTOMERS-FILE                                               
000790             ASSIGN TO "CUSTMSTR"                                         
000800             ORGANIZATION IS INDEXED                                      
000810             ACCESS MODE IS DYNAMIC                                       
000820             RECORD KEY IS CUST-ID                                        
000830             FILE STATUS IS WS-CUSTOMERS-FILE-STAT.                       
000840                                                                          
000850     SELECT  MAINTENANCE-TRANSACTIONS                                     
000860             ASSIGN TO "MAINTTXN"                                         
000870             ORGANIZATION IS LINE SEQUENTIAL.                             
000880                                                                          
000890     SELECT  REJECTED-TRANSACTIONS                                        
000900             ASSIGN TO "MAINTREJ"                                         
000910             ORGANIZATION IS LINE SEQUENTIAL.                             
000920*-----------------------------------------------------------------        
000930 DATA                        DIVISION.                                    
000940*-----------------------------------------------------------------        
000950 FILE                        SECTION.                                     
000960 FD  ACCOUNTS-FILE                                                        
000970     RECORD CONTAINS 148 CHARACTERS                                       
000980     DATA RECORD IS ACCOUNT-RECORD.                                       
000990     COPY "AccountRecord.cpy".                                            
001000                                                                          
001010 FD  SETTINGS-FILE                                                        
001020     RECORD CONTAINS 170 CHARACTERS                                       
001030     DATA RECORD IS SETTING-RECORD.                                       
001040     COPY "SettingRecord.cpy".                                            
001050                                                                          
001060 FD  CUSTOMERS-FILE                                                       
001070     RECORD CONTAINS 521 CHARACTERS                                       
001080     DATA RECORD IS CUSTOMER-RECORD.                                      
001090     COPY "CustomerRecord.cpy".                                           
001100                                                                          
001110 FD  MAINTENANCE-TRANSACTIONS                                             
001120     RECORD CONTAINS 493 CHARACTERS                                       
001130     DATA RECORD IS MAINTENANCE-TRANSACTION-RECORD.                       
001140     COPY "MaintenanceRecord.cpy".                                        
001150                                                                          
001160 FD  REJECTED-TRANSACTIONS                                                
001170     RECORD CONTAINS 80 CHARACTERS                                        
001180     DATA RECORD IS REJECTED-TRANSACTION-LINE.                            
001190 01  REJECTED-TRANSACTION-LINE.                                           
001200     05  RTX-ENTITY-CODE         PIC X(10).                               
001210     05  FILLER                  PIC X(01) VALUE SPACES.                  
001220     05  RTX-FUNCTION-CODE       PIC X(10).                               
001230     05  FILLER                  PIC X(01) VALUE SPACES.                  
001240     05  RTX-KEY                 PIC X(20).                               
001250     05  FILLER                  PIC X(01) VALUE SPACES.                  
001260     05  RTX-REASON              PIC X(30).                               
001270     05  FILLER                  PIC X(07) VALUE SPACES.                  
001280*-----------------------------------------------------------------        
001290 WORKING-STORAGE             SECTION.                                     
001300*-----------------------------------------------------------------        
001310 01  SWITCHES-AND-COUNTERS.                                               
001320     05  WS-TRANSACTIONS-EOF-SW  PIC X(01) VALUE "N".                     
001330         88  WS-TRANSACTIONS-EOF         VALUE "Y".                       
001340     05  WS-REJECT-SW            PIC X(01) VALUE "N".                     
001350         88  WS-TRANSACTION-REJECTED     VALUE "Y".                       
001360     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.                  
001370     05  WS-READ-CNT             PIC 9(07) COMP VALUE ZERO.               
001380     05  WS-APPLIED-CNT          PIC 9(07) COMP VALUE ZERO.               
001390     05  WS-REJECTED-CNT         PIC 9(07) COMP VALUE ZERO.               
001400     05  FILLER                  PIC X(01) VALUE SPACES.                  
001410                                                                          
001420 01  FILE-STATUS-AREA.                                                    
001430     05  WS-ACCOUNTS-FILE-STAT   PIC X(02).                               
001440     05  WS-SETTINGS-FILE-STAT   PIC X(02).                               
001450     05  WS-CUSTOMERS-FILE-STAT  PIC X(02).                               
001460     05  FILLER                  PIC X(01) VALUE SPACES.                  
001470                                                                          
001480 01  WS-RUN-DATE.                                                         
001490     05  WS-RUN-CCYY             PIC 9(04).                               
001500     05  WS-RUN-MM               PIC 9(02).                               
001510     05  WS-RUN-DD               PIC 9(02).                               
001520 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                                  
001530                                 PIC 9(08).                               
001540                                                                          
001550* -- ACCT-ID is generated here for a new account the way the              
001560*    on-line system used to hand out a UUID -- a zoned run-date           
001570*    plus sequence suffix is enough uniqueness for one night's            
001580*    batch and is a lot cheaper to print on an exception report           
001590*    than a UUID would have been.                                         
001600 01  WS-NEW-ACCT-ID-WORK.                                                 
001610     05  WS-NEW-ACCT-SEQ         PIC 9(05) COMP VALUE ZERO.               
001620     05  FILLER                  PIC X(01) VALUE SPACES.                  
001630 01  WS-NEW-ACCT-ID.                                                      
001640     05  FILLER                  PIC X(04) VALUE "ACT-".                  
001650     05  WS-NAI-DATE             PIC 9(08).                               
001660     05  FILLER                  PIC X(01) VALUE "-".                     
001670     05  WS-NAI-SEQ              PIC 9(05).                               
001680     05  FILLER                  PIC X(18) VALUE SPACES.                  
001690*-----------------------------------------------------------------        
001700 PROCEDURE                   DIVISION.                                    
001710*-----------------------------------------------------------------        
001720* Main procedure                                                          
001730*-----------------------------------------------------------------        
001740 100-MAINTENANCE-UPDATE.                                                  
001750     PERFORM 200-INITIATE-MAINTENANCE-UPDATE.                             
001760     PERFORM 200-PROCEED-MAINTENANCE-UPDATE                               
001770             UNTIL WS-TRANSACTIONS-EOF.                                   
001780     PERFORM 200-TERMINATE-MAINTENANCE-UPDATE.                            
001790     STOP RUN.                                                            
001800                                                                          
001810*-----------------------------------------------------------------        
001820 200-INITIATE-MAINTENANCE-UPDATE.                                         
001830     ACCEPT  WS-RUN-DATE-N          FROM DATE YYYYMMDD.                   
001840     OPEN    I-O     ACCOUNTS-FILE                                        
001850             I-O     SETTINGS-FILE                                        
001860             I-O     CUSTOMERS-FILE.                                      
001870     OPEN    INPUT   MAINTENANCE-TRANSACTIONS                             
001880             OUTPUT  REJECTED-TRANSACTIONS.                               
001890     PERFORM 300-READ-MAINTENANCE-TRANSACTION.                            
001900                                                                          
001910*-----------------------------------------------------------------        
001920* One transaction: dispatch by entity, then function, always              
001930* logging a reject rather than abending, then read on.                    
001940*-----------------------------------------------------------------        
001950 200-PROCEED-MAINTENANCE-UPDATE.                                          
001960     MOVE    "N"                 TO  WS-REJECT-SW.                        
001970     MOVE    SPACES              TO  WS-REJECT-REASON.                    
001980     EVALUATE TRUE                                                        
001990         WHEN MAINT-IS-ACCOUNT                                            
002000             PERFORM 300-DISPATCH-ACCOUNT-TRANSACTION                     
002010         WHEN MAINT-IS-SETTING                                            
002020             PERFORM 300-DISPATCH-SETTING-TRANSACTION                     
002030         WHEN MAINT-IS-CUSTOMER                                           
002040             PERFORM 300-DISPATCH-CUSTOMER-TRANSACTION                    
002050         WHEN OTHER                                                       
002060             MOVE "Y"                       TO WS-REJECT-SW               
002070             MOVE "UNKNOWN ENTITY CODE"     TO WS-REJECT-REASON           
002080     END-EVALUATE.                                                        
002090     IF  WS-TRANSACTION-REJECTED                                          
002100         PERFORM 300-WRITE-REJECTED-TRANSACTION                           
002110     ELSE                                                                 
002120         ADD 1                   TO  WS-APPLIED-CNT                       
002130     END-IF.                                                              
002140     PERFORM 300-READ-MAINTENANCE-TRANSACTION.                            
002150                                                                          
002160*-----------------------------------------------------------------        
002170 200-TERMINATE-MAINTENANCE-UPDATE.                                        
002180     CLOSE   ACCOUNTS-FILE                                                
002190             SETTINGS-FILE                                                
002200             CUSTOMERS-FILE                                               
002210             MAINTENANCE-TRANSACTIONS                                     
002220             REJECTED-TRANSACTIONS.                                       
002230     DISPLAY "MAINTENANCE-UPDATE COMPLETE".                               
002240     DISPLAY "  TRANSACTIONS READ    " WS-READ-CNT.                       
002250     DISPLAY "  TRANSACTIONS APPLIED " WS-APPLIED-CNT.                    
002260     DISPLAY "  TRANSACTIONS REJECTED" WS-REJECTED-CNT.                   
002270                                                                          
002280******************************************************************        
002290 300-READ-MAINTENANCE-TRANSACTION.                                        
002300     READ    MAINTENANCE-TRANSACTIONS                                     
002310             AT END      MOVE "Y" TO WS-TRANSACTIONS-EOF-SW               
002320             NOT AT END  ADD 1 TO WS-READ-CNT.                            
002330                                                                          
002340*-----------------------------------------------------------------        
002350* AccountService: CREATE-ACCOUNT (R9/R10) or ACTIVATE/DEACTIVATE          
002360* keyed by ACCT-NUMBER (carried in MAINT-KEY).                            
002370*-----------------------------------------------------------------        
002380 300-DISPATCH-ACCOUNT-TRANSACTION.                                        
002390     EVALUATE TRUE                                                        
002400         WHEN MAINT-IS-CREATE                                             
002410             PERFORM 400-CREATE-ACCOUNT                                   
002420         WHEN MAINT-IS-ACTIVATE OR MAINT-IS-DEACTIVATE                    
002430             PERFORM 400-FIND-ACCOUNT-FOR-STATUS-CHANGE                   
002440             IF  NOT WS-TRANSACTION-REJECTED                              
002450                 PERFORM 400-SET-ACCOUNT-STATUS                           
002460             END-IF                                                       
002470         WHEN OTHER                                                       
002480             MOVE "Y"                    TO WS-REJECT-SW                  
002490             MOVE "INVALID FUNCTION CODE" TO WS-REJECT-REASON             
002500     END-EVALUATE.                                                        
002510                                                                          
002520*-----------------------------------------------------------------        
002530* SettingsService: CREATE/UPDATE/DELETE keyed by SET-KEY.                 
002540*-----------------------------------------------------------------        
002550 300-DISPATCH-SETTING-TRANSACTION.                                        
002560     EVALUATE TRUE                                                        
002570         WHEN MAINT-IS-CREATE                                             
002580             PERFORM 400-CREATE-SETTING                                   
002590         WHEN MAINT-IS-UPDATE                                             
002600             PERFORM 400-UPDATE-SETTING                                   
002610         WHEN MAINT-IS-DELETE                                             
002620             PERFORM 400-DELETE-SETTING                                   
002630         WHEN OTHER                                                       
002640             MOVE "Y"                    TO WS-REJECT-SW                  
002650             MOVE "INVALID FUNCTION CODE" TO WS-REJECT-REASON             
002660     END-EVALUATE.                                                        
002670                                                                          
002680*-----------------------------------------------------------------        
002690* CustomerService: UPDATE-PROFILE, UPDATE-KYC-STATUS, or                  
002700* ACTIVATE/DEACTIVATE keyed by CUST-ID.                                   
002710*-----------------------------------------------------------------        
002720 300-DISPATCH-CUSTOMER-TRANSACTION.                                       
002730     MOVE    MAINT-KEY (1 : 36)     TO  CUST-ID.                          
002740     READ    CUSTOMERS-FILE                                               
002750             INVALID KEY                                                  
002760                 MOVE "Y"                TO WS-REJECT-SW                  
002770                 MOVE "CUSTOMER NOT FOUND" TO WS-REJECT-REASON.           
002780     IF  NOT WS-TRANSACTION-REJECTED                                      
002790         EVALUATE TRUE                                                    
002800             WHEN MAINT-IS-UPDATE                                         
002810                 PERFORM 400-UPDATE-CUSTOMER-PROFILE                      
002820             WHEN MAINT-IS-UPDATE-KYC                                     
002830                 PERFORM 400-UPDATE-CUSTOMER-KYC                          
002840             WHEN MAINT-IS-ACTIVATE OR MAINT-IS-DEACTIVATE                
002850                 PERFORM 400-SET-CUSTOMER-STATUS                          
002860             WHEN OTHER                                                   
002870                 MOVE "Y"                    TO WS-REJECT-SW              
002880                 MOVE "INVALID FUNCTION CODE" TO WS-REJECT-REASON         
002890         END-EVALUATE                                                     
002900     END-IF.                                                              
002910                                                                          
002920*-----------------------------------------------------------------        
002930* Log the rejected transaction with its reason.  UPSI-0 controls          
002940* whether it also echoes to the operator console (CR#1614 kept            
002950* the file-only default, same reasoning as TRANSACTION-POST).             
002960*-----------------------------------------------------------------        
002970 300-WRITE-REJECTED-TRANSACTION.                                          
002980     MOVE    MAINT-ENTITY-CODE       TO  RTX-ENTITY-CODE.                 
002990     MOVE    MAINT-FUNCTION-CODE     TO  RTX-FUNCTION-CODE.               
003000     MOVE    MAINT-KEY (1 : 20)         TO  RTX-KEY.                      
003010     MOVE    WS-REJECT-REASON        TO  RTX-REASON.                      
003020     WRITE   REJECTED-TRANSACTION-LINE.                                   
003030     ADD     1                       TO  WS-REJECTED-CNT.                 
003040     IF  WS-DETAIL-LOG-REQUESTED                                          
003050         DISPLAY "REJECTED " RTX-ENTITY-CODE " " RTX-REASON               
003060     END-IF.                                                              
003070                                                                          
003080******************************************************************        
003090* R9/R10: the new ACCT-NUMBER (MAINT-KEY) must not already be on          
003100* file, and the opening balance must not be negative.  The                
003110* unique RECORD KEY does the duplicate check for us on the WRITE          
003120* (CR#1782) -- no separate READ-before-WRITE needed.                      
003130*-----------------------------------------------------------------        
003140 400-CREATE-ACCOUNT.                                                      
003150     IF  MAP-INITIAL-BALANCE < ZERO                                       
003160         MOVE "Y"                       TO WS-REJECT-SW                   
003170         MOVE "NEGATIVE OPENING BALANCE" TO WS-REJECT-REASON              
003180     ELSE                                                                 
003190         PERFORM 500-BUILD-NEW-ACCT-ID                                    
003200         MOVE    WS-NEW-ACCT-ID         TO  ACCT-ID                       
003210         MOVE    MAINT-KEY              TO  ACCT-NUMBER                   
003220         MOVE    MAP-CUSTOMER-ID        TO  ACCT-CUSTOMER-ID              
003230         MOVE    MAP-INITIAL-BALANCE    TO  ACCT-BALANCE                  
003240         MOVE    "Y"                    TO  ACCT-ACTIVE                   
003250         MOVE    WS-RUN-DATE-N          TO  ACCT-CREATED-DATE             
003260         MOVE    WS-RUN-DATE-N          TO  ACCT-UPDATED-DATE             
003270         WRITE   ACCOUNT-RECORD                                           
003280                 INVALID KEY                                              
003290                     MOVE "Y"               TO WS-REJECT-SW               
003300                     MOVE "DUPLICATE ACCOUNT" TO WS-REJECT-REASON         
003310     END-IF.                                                              
003320                                                                          
003330*-----------------------------------------------------------------        
003340 400-FIND-ACCOUNT-FOR-STATUS-CHANGE.                                      
003350* -- ACTIVATE/DEACTIVATE ADDRESS THE ACCOUNT BY ID, NOT BY THE            
003360*    ACCT-NUMBER USED FOR DAY-TO-DAY POSTING -- READ BY THE               
003370*    ALTERNATE KEY DECLARED FOR THIS ADMIN LOOKUP PATH ON THE             
003380*    ACCOUNT MASTER (SEE AccountRecord.cpy).                              
003390     MOVE    MAINT-KEY (1 : 36)         TO  ACCT-ID.                      
003400     READ    ACCOUNTS-FILE                                                
003410             KEY IS ACCT-ID                                               
003420             INVALID KEY                                                  
003430                 MOVE "Y"                TO WS-REJECT-SW                  
003440                 MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON.            
003450                                                                          
003460 400-SET-ACCOUNT-STATUS.                                                  
003470     IF  MAINT-IS-ACTIVATE                                                
003480         MOVE "Y"                    TO  ACCT-ACTIVE                      
003490     ELSE                                                                 
003500         MOVE "N"                    TO  ACCT-ACTIVE                      
003510     END-IF.                                                              
003520     MOVE    WS-RUN-DATE-N           TO  ACCT-UPDATED-DATE.               
003530     REWRITE ACCOUNT-RECORD.                                              
003540                                                                          
003550******************************************************************        
003560 400-CREATE-SETTING.                                                      
003570     MOVE    MAINT-KEY               TO  SET-KEY.                         
003580     MOVE    MSP-SETTING-VALUE       TO  SET-VALUE.                       
003590     MOVE    MSP-SETTING-DESCRIPTION TO  SET-DESCRIPTION.                 
003600     WRITE   SETTING-RECORD                                               
003610             INVALID KEY                                                  
003620                 MOVE "Y"               TO WS-REJECT-SW                   
003630                 MOVE "DUPLICATE SETTING" TO WS-REJECT-REASON.            
003640                                                                          
003650 400-UPDATE-SETTING.                                                      
003660     MOVE    MAINT-KEY               TO  SET-KEY.                         
003670     READ    SETTINGS-FILE                                                
003680             INVALID KEY                                                  
003690                 MOVE "Y"                TO WS-REJECT-SW                  
003700                 MOVE "SETTING NOT FOUND" TO WS-REJECT-REASON.            
003710     IF  NOT WS-TRANSACTION-REJECTED                                      
003720         MOVE    MSP-SETTING-VALUE       TO  SET-VALUE                    
003730         MOVE    MSP-SETTING-DESCRIPTION TO  SET-DESCRIPTION              
003740         REWRITE SETTING-RECORD                                           
003750     END-IF.                                                              
003760                                                                          
003770 400-DELETE-SETTING.                                                      
003780     MOVE    MAINT-KEY               TO  SET-KEY.                         
003790     READ    SETTINGS-FILE                                                
003800             INVALID KEY                                                  
003810                 MOVE "Y"                TO WS-REJECT-SW                  
003820                 MOVE "SETTING NOT FOUND" TO WS-REJECT-REASON.            
003830     IF  NOT WS-TRANSACTION-REJECTED                                      
003840         DELETE  SETTINGS-FILE                                            
003850     END-IF.                                                              
003860                                                                          
003870******************************************************************        
003880 400-UPDATE-CUSTOMER-PROFILE.                                             
003890     MOVE    MCP-NAME                TO  CUST-NAME.                       
003900     MOVE    MCP-PHONE               TO  CUST-PHONE.                      
003910     MOVE    MCP-DNI                 TO  CUST-DNI.                        
003920     MOVE    MCP-ADDRESS             TO  CUST-ADDRESS.                    
003930     MOVE    MCP-DOB                 TO  CUST-DOB.                        
003940     MOVE    MCP-NATIONALITY         TO  CUST-NATIONALITY.                
003950     MOVE    MCP-OCCUPATION          TO  CUST-OCCUPATION.                 
003960     REWRITE CUSTOMER-RECORD.                                             
003970                                                                          
003980 400-UPDATE-CUSTOMER-KYC.                                                 
003990     MOVE    MCP-KYC-STATUS          TO  CUST-KYC-STATUS.                 
004000     MOVE    MCP-KYC-DOCS            TO  CUST-KYC-DOCS.                   
004010     REWRITE CUSTOMER-RECORD.                                             
004020                                                                          
004030 400-SET-CUSTOMER-STATUS.                                                 
004040     IF  MAINT-IS-ACTIVATE                                                
004050         MOVE "Y"                    TO  CUST-ACTIVE                      
004060     ELSE                                                                 
004070         MOVE "N"                    TO  CUST-ACTIVE                      
004080     END-IF.                                                              
004090     REWRITE CUSTOMER-RECORD.                                             
004100                                                                          
004110******************************************************************        
004120* Builds a unique ACCT-ID for a newly created account out of              
004130* today's run date and an in-run sequence number.                         
004140*-----------------------------------------------------------------        
004150 500-BUILD-NEW-ACCT-ID.                                                   
004160     ADD     1                       TO  WS-NEW-ACCT-SEQ.                 
004170     MOVE    WS-RUN-DATE-N           TO  WS-NAI-DATE.                     
004180     MOVE    WS-NEW-ACCT-SEQ         TO  WS-NAI-SEQ.                      
004190                                                                          
