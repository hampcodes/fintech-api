000010******************************************************************        
000020* TRANSACTION-POST                                               *        
000030*    Overnight posting run.  Reads the day's DEPOSIT/WITHDRAW    *        
000040*    requests in file order, validates each one against the      *        
000050*    system settings and the target account, posts it to the    *         
000060*    ACCOUNTS master and writes a TRANSACTIONS detail record,    *        
000070*    and accumulates the run totals DASHBOARD-REPORT prints.     *        
000080*                                                                *        
000090*    Used File                                                  *         
000100*       - Accounts Master (Indexed):        ACCTMSTR             *        
000110*       - Settings Master (Indexed):         SETFILE              *       
000120*       - Transaction Request Deck (Batch In): TRNREQ             *       
000130*       - Transactions Detail (Batch Out/In):  TRNFILE            *       
000140*       - Rejected Request Listing:            TRNREJ             *       
000150******************************************************************        
000160 IDENTIFICATION              DIVISION.                                    
000170*-----------------------------------------------------------------        
000180 PROGRAM-ID.                 TRANSACTION-POST.                            
000190 AUTHOR.                     BYUNG SEON KIM.                              
000200 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.           
000210 DATE-WRITTEN.               JUNE 2, 1987.                                
000220 DATE-COMPILED.                                                           
000230 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
000240                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE         
000250                              THE DATA PROCESSING DEPARTMENT.             
000260*-----------------------------------------------------------------        
000270* CHANGE LOG                                                              
000280*-----------------------------------------------------------------        
000290* 06/02/87  BSK   ORIGINAL WRITE-UP.  POSTED DEPOSITS ONLY --     ORIGWRUP
000300*                 WITHDRAWALS WERE STILL A MANUAL TELLER                  
000310*                 OVERRIDE AT THIS TIME.                                  
000320* 11/30/88  BSK   CR#1022 - WITHDRAWALS ADDED.  BALANCE           CR1022  
000330*                 SUFFICIENCY CHECK (R8) INTRODUCED.                      
000340* 02/14/91  RBOB  CR#1141 - MIN/MAX TRANSACTION AMOUNT NOW READ   CR1141  
000350*                 FROM THE SETTINGS FILE VIA GET-SETTING-VALUE            
000360*                 INSTEAD OF BEING COMPILED-IN LITERALS. SEE              
000370*                 GET-SETTING-VALUE'S OWN LOG FOR THE SUBPROGRAM          
000380*                 SIDE OF THIS CHANGE.                                    
000390* 07/09/93  KD    CR#1205 - DAILY WITHDRAWAL LIMIT CHECK ADDED    CR1205  
000400*                 (R6).  PRE-LOADS TODAY'S ALREADY-POSTED                 
000410*                 WITHDRAWAL TOTAL PER ACCOUNT FROM THE                   
000420*                 TRANSACTIONS FILE BEFORE THE REQUEST DECK IS            
000430*                 READ, THEN KEEPS THE RUNNING TABLE CURRENT AS           
000440*                 EACH WITHDRAWAL POSTS.                                  
000450* 09/22/98  DTW   Y2K REVIEW - TRAN-TIMESTAMP AND ACCT-CREATED/   Y2K9899 
000460*                 UPDATED-DATE WERE 6-BYTE YYMMDD.  EXPANDED TO           
000470*                 8-BYTE (14-BYTE FOR THE TIMESTAMP) CCYYMMDD             
000480*                 THROUGHOUT.  RAN BOTH CENTURIES THROUGH THE             
000490*                 DAILY-LIMIT PRE-LOAD IN PARALLEL FOR A WEEK             
000500*                 BEFORE CUTOVER.                                         
000510* 03/11/05  NC    CR#1612 - REJECTED REQUESTS NOW WRITTEN TO A    CR1612  
000520*                 LISTING FILE WITH A REASON CODE INSTEAD OF              
000530*                 JUST BEING COUNTED AND DROPPED.                         
000540* 08/30/11  MPQ   CR#1780 - ACCOUNT LOOKUP CHANGED FROM A LINEAR  CR1780  
000550*                 SCAN OF THE ACCOUNTS FILE TO A KEYED READ NOW           
000560*                 THAT THE FILE IS MAINTAINED INDEXED BY                  
000570*                 ACCT-NUMBER (SEE BUILD-MASTER-FILES).                   
000580*-----------------------------------------------------------------        
000590 ENVIRONMENT                 DIVISION.                                    
000600*-----------------------------------------------------------------        
000610 CONFIGURATION               SECTION.                                     
000620 SOURCE-COMPUTER.            IBM-370.                                     
000630 OBJECT-COMPUTER.            IBM-370.                                     
000640 SPECIAL-NAMES.                                                           
000650     UPSI-0 ON STATUS IS WS-DETAIL-LOG-REQUESTED                          
000660            OFF STATUS IS WS-DETAIL-LOG-NOT-REQUESTED.                    
000670*-----------------------------------------------------------------        
000680 INPUT-OUTPUT                SECTION.                                     
000690 FILE-CONTROL.                                                            
000700     SELECT  ACCOUNTS-FILE                                                
000710             ASSIGN TO "ACCTMSTR"                                         
000720             ORGANIZATION IS INDEXED                                      
000730             ACCESS MODE IS DYNAMIC                                       
000740             RECORD KEY IS ACCT-NUMBER                                    
000750             ALTERNATE RECORD KEY IS ACCT-ID WITH DUPLICATES              
000760             FILE STATUS IS WS-ACCOUNTS-FILE-STAT.                        
000770                                                                          
000780     SELECT  TRANSACTION-REQUESTS                                         
000790             ASSIGN TO "TRNREQ"                                           
000800             ORGANIZATION IS LINE SEQUENTIAL.                             
000810                                                                          
000820     SELECT  TRANSACTIONS-FILE                                            
000830             ASSIGN TO "TRNFILE"                                          
000840             ORGANIZATION IS LINE SEQUENTIAL.                             
000850                                                                          
000860     SELECT  REJECTED-REQUESTS                                            
000870             ASSIGN TO "TRNREJ"                                           
000880             ORGANIZATION IS LINE SEQUENTIAL.                             
000890*-----------------------------------------------------------------        
000900 DATA                        DIVISION.                                    
000910*-----------------------------------------------------------------        
000920 FILE                        SECTION.                                     
000930 FD  ACCOUNTS-FILE                                                        
000940     RECORD CONTAINS 148 CHARACTERS                                       
000950     DATA RECORD IS ACCOUNT-RECORD.                                       
000960     COPY "AccountRecord.cpy".                                            
000970                                                                          
000980 FD  TRANSACTION-REQUESTS                                                 
000990     RECORD CONTAINS 151 CHARACTERS                                       
001000     DATA RECORD IS TRANSACTION-REQUEST.                                  
001010     COPY "RequestRecord.cpy".                                            
001020                                                                          
001030 FD  TRANSACTIONS-FILE                                                    
001040     RECORD CONTAINS 224 CHARACTERS                                       
001050     DATA RECORD IS TRANSACTION-RECORD.                                   
001060     COPY "TransactionRecord.cpy".                                        
001070                                                                          
001080 FD  REJECTED-REQUESTS                                                    
001090     RECORD CONTAINS 80 CHARACTERS                                        
001100     DATA RECORD IS REJECTED-REQUEST-LINE.                                
001110 01  REJECTED-REQUEST-LINE.                                               
001120     05  REJ-ACCOUNT-NUMBER      PIC X(20).                               
001130     05  FILLER                  PIC X(01) VALUE SPACES.                  
001140     05  REJ-TYPE                PIC X(08).                               
001150     05  FILLER                  PIC X(01) VALUE SPACES.                  
001160     05  REJ-AMOUNT-EDIT         PIC ZZZZZZZZZZZZZ9.99-.                  
001170     05  FILLER                  PIC X(01) VALUE SPACES.                  
001180     05  REJ-REASON              PIC X(30).                               
001190     05  FILLER                  PIC X(01) VALUE SPACES.                  
001200*-----------------------------------------------------------------        
001210 WORKING-STORAGE             SECTION.                                     
001220*-----------------------------------------------------------------        
001230 01  SWITCHES-AND-COUNTERS.                                               
001240     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".                     
001250         88  WS-REQUEST-EOF             VALUE "Y".                        
001260     05  WS-PRELOAD-EOF-SW       PIC X(01) VALUE "N".                     
001270         88  WS-PRELOAD-EOF              VALUE "Y".                       
001280     05  WS-REJECT-SW            PIC X(01) VALUE "N".                     
001290         88  WS-REQUEST-REJECTED         VALUE "Y".                       
001300     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.                  
001310     05  WS-READ-CNT             PIC 9(07) COMP VALUE ZERO.               
001320     05  WS-POSTED-CNT           PIC 9(07) COMP VALUE ZERO.               
001330     05  WS-REJECTED-CNT         PIC 9(07) COMP VALUE ZERO.               
001340     05  FILLER                  PIC X(01) VALUE SPACES.                  
001350                                                                          
001360 01  FILE-STATUS-AREA.                                                    
001370     05  WS-ACCOUNTS-FILE-STAT   PIC X(02).                               
001380         88  WS-ACCOUNTS-FILE-OK        VALUE "00".                       
001390         88  WS-ACCOUNT-NOT-FOUND       VALUE "23".                       
001400     05  WS-TRANSACTIONS-FILE-STAT PIC X(02).                             
001410     05  FILLER                  PIC X(01) VALUE SPACES.                  
001420                                                                          
001430* -- today's run date, used as "the calendar day" for R6.                 
001440 01  WS-RUN-DATE.                                                         
001450     05  WS-RUN-CCYY             PIC 9(04).                               
001460     05  WS-RUN-MM               PIC 9(02).                               
001470     05  WS-RUN-DD               PIC 9(02).                               
001480 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                                  
001490                                 PIC 9(08).                               
001500 01  WS-RUN-TIME.                                                         
001510     05  WS-RUN-HH               PIC 9(02).                               
001520     05  WS-RUN-MN               PIC 9(02).                               
001530     05  WS-RUN-SS               PIC 9(02).                               
001540     05  WS-RUN-HS               PIC 9(02).                               
001550     05  FILLER                  PIC X(01) VALUE SPACES.                  
001560                                                                          
001570* -- settings resolved once per request via GET-SETTING-VALUE.            
001580 01  WS-SETTINGS-WORK.                                                    
001590     05  WS-MIN-TRANSACTION-AMT  PIC S9(15)V99 VALUE 1.00.                
001600     05  WS-MAX-TRANSACTION-AMT  PIC S9(15)V99 VALUE 100000.00.           
001610     05  WS-MAX-DAILY-WITHDRAWAL PIC S9(15)V99 VALUE 5000.00.             
001620     05  FILLER                  PIC X(01) VALUE SPACES.                  
001630                                                                          
001640* -- daily withdrawal running table (R6).  Pre-loaded from                
001650*    today's TRANSACTIONS-FILE entries, then kept current as              
001660*    this run's own withdrawals post.                                     
001670 01  WS-DAILY-WD-TABLE.                                                   
001680     05  WS-DWD-ENTRY-CNT        PIC 9(04) COMP VALUE ZERO.               
001690     05  WS-DWD-ENTRY OCCURS 500 TIMES                                    
001700             INDEXED BY WS-DWD-IDX.                                       
001710         10  WS-DWD-ACCOUNT-NUMBER   PIC X(20).                           
001720         10  WS-DWD-AMOUNT           PIC S9(15)V99.                       
001730 01  WS-DAILY-WD-TABLE-R REDEFINES WS-DAILY-WD-TABLE.                     
001740     05  FILLER                  PIC X(02).                               
001750     05  WS-DWD-BYTES            PIC X(37) OCCURS 500 TIMES.              
001760                                                                          
001770 01  WS-DWD-SEARCH-WORK.                                                  
001780     05  WS-DWD-FOUND-SW         PIC X(01) VALUE "N".                     
001790         88  WS-DWD-FOUND               VALUE "Y".                        
001800     05  WS-DWD-SCAN-IDX         PIC 9(04) COMP VALUE ZERO.               
001810     05  WS-DWD-PRIOR-TOTAL      PIC S9(15)V99 VALUE ZERO.                
001820     05  WS-DWD-NEW-TOTAL        PIC S9(15)V99 VALUE ZERO.                
001830* -- loaded by the caller (edit-time validation or the preload            
001840*    scan) before 400-FIND-DAILY-WD-ENTRY/400-UPDATE-DAILY-WD-            
001850*    TABLE are performed, so both callers share one table                 
001860*    look-up instead of two near-identical copies of it.                  
001870     05  WS-DWD-WORK-ACCOUNT     PIC X(20) VALUE SPACES.                  
001880     05  WS-DWD-WORK-AMOUNT      PIC S9(15)V99 VALUE ZERO.                
001890     05  FILLER                  PIC X(01) VALUE SPACES.                  
001900                                                                          
001910* -- run totals fed to DASHBOARD-REPORT (via the shared                   
001920*    TRANSACTIONS-FILE the report re-reads -- no direct linkage           
001930*    between the two programs).                                           
001940 01  WS-RUN-TOTALS.                                                       
001950     05  WS-DEPOSIT-COUNT        PIC 9(09) COMP VALUE ZERO.               
001960     05  WS-WITHDRAWAL-COUNT     PIC 9(09) COMP VALUE ZERO.               
001970     05  WS-DEPOSIT-AMOUNT       PIC S9(17)V99 VALUE ZERO.                
001980     05  WS-WITHDRAWAL-AMOUNT    PIC S9(17)V99 VALUE ZERO.                
001990     05  FILLER                  PIC X(01) VALUE SPACES.                  
002000                                                                          
002010 01  LINK-GET-SETTING.                                                    
002020     05  LGS-SETTING-KEY         PIC X(40).                               
002030     05  LGS-DEFAULT-VALUE       PIC S9(15)V99.                           
002040     05  LGS-RESULT-VALUE        PIC S9(15)V99.                           
002050     05  FILLER                  PIC X(01) VALUE SPACES.                  
002060*-----------------------------------------------------------------        
002070 PROCEDURE                   DIVISION.                                    
002080*-----------------------------------------------------------------        
002090* Main procedure                                                          
002100*-----------------------------------------------------------------        
002110 100-TRANSACTION-POST.                                                    
002120     PERFORM 200-INITIATE-TRANSACTION-POST.                               
002130     PERFORM 200-PROCEED-TRANSACTION-POST                                 
002140             UNTIL WS-REQUEST-EOF.                                        
002150     PERFORM 200-TERMINATE-TRANSACTION-POST.                              
002160     STOP RUN.                                                            
002170                                                                          
002180******************************************************************        
002190* Open the masters, preload today's withdrawal totals from the            
002200* transactions file, then open the request deck and read the              
002210* first request.                                                          
002220*-----------------------------------------------------------------        
002230 200-INITIATE-TRANSACTION-POST.                                           
002240     ACCEPT  WS-RUN-DATE-N          FROM DATE YYYYMMDD.                   
002250     ACCEPT  WS-RUN-TIME            FROM TIME.                            
002260     OPEN    I-O     ACCOUNTS-FILE.                                       
002270     PERFORM 300-PRELOAD-DAILY-WITHDRAWALS.                               
002280     OPEN    EXTEND  TRANSACTIONS-FILE.                                   
002290     OPEN    INPUT   TRANSACTION-REQUESTS.                                
002300     OPEN    OUTPUT  REJECTED-REQUESTS.                                   
002310     PERFORM 300-READ-TRANSACTION-REQUEST.                                
002320                                                                          
002330*-----------------------------------------------------------------        
002340* One request: validate, post if it survives, always read on.             
002350*-----------------------------------------------------------------        
002360 200-PROCEED-TRANSACTION-POST.                                            
002370     MOVE    "N"                 TO  WS-REJECT-SW.                        
002380     MOVE    SPACES              TO  WS-REJECT-REASON.                    
002390     PERFORM 300-VALIDATE-AMOUNT.                                         
002400     IF  NOT WS-REQUEST-REJECTED                                          
002410         PERFORM 300-FIND-ACCOUNT                                         
002420     END-IF.                                                              
002430     IF  NOT WS-REQUEST-REJECTED                                          
002440         PERFORM 300-CHECK-ACCOUNT-ACTIVE                                 
002450     END-IF.                                                              
002460     IF  NOT WS-REQUEST-REJECTED AND REQ-IS-WITHDRAWAL                    
002470         PERFORM 300-CHECK-DAILY-LIMIT                                    
002480     END-IF.                                                              
002490     IF  NOT WS-REQUEST-REJECTED                                          
002500         PERFORM 300-POST-TRANSACTION                                     
002510     ELSE                                                                 
002520         PERFORM 300-WRITE-REJECTED-REQUEST                               
002530     END-IF.                                                              
002540     PERFORM 300-READ-TRANSACTION-REQUEST.                                
002550                                                                          
002560*-----------------------------------------------------------------        
002570* Close down and show the run totals GET-SETTING-VALUE's caller           
002580* (the operator) expects on the job log.                                  
002590*-----------------------------------------------------------------        
002600 200-TERMINATE-TRANSACTION-POST.                                          
002610     CLOSE   ACCOUNTS-FILE                                                
002620             TRANSACTIONS-FILE                                            
002630             TRANSACTION-REQUESTS                                         
002640             REJECTED-REQUESTS.                                           
002650     DISPLAY "TRANSACTION-POST COMPLETE".                                 
002660     DISPLAY "  REQUESTS READ    " WS-READ-CNT.                           
002670     DISPLAY "  REQUESTS POSTED  " WS-POSTED-CNT.                         
002680     DISPLAY "  REQUESTS REJECTED" WS-REJECTED-CNT.                       
002690                                                                          
002700******************************************************************        
002710* R6 pre-load: scan the transactions file once, before the                
002720* request deck is opened, summing WITHDRAW amounts per account            
002730* for today's calendar date into WS-DAILY-WD-TABLE.                       
002740*-----------------------------------------------------------------        
002750 300-PRELOAD-DAILY-WITHDRAWALS.                                           
002760     MOVE    ZERO                TO  WS-DWD-ENTRY-CNT.                    
002770     OPEN    INPUT   TRANSACTIONS-FILE.                                   
002780     MOVE    "N"                 TO  WS-PRELOAD-EOF-SW.                   
002790     PERFORM 400-READ-TRANSACTIONS-FOR-PRELOAD.                           
002800     PERFORM 400-ACCUMULATE-PRELOAD-ENTRY                                 
002810             UNTIL WS-PRELOAD-EOF.                                        
002820     CLOSE   TRANSACTIONS-FILE.                                           
002830                                                                          
002840*-----------------------------------------------------------------        
002850* Read one request, counting it in.  End of deck is signalled             
002860* with WS-REQUEST-EOF-SW so the driving PERFORM ... UNTIL stops.          
002870*-----------------------------------------------------------------        
002880 300-READ-TRANSACTION-REQUEST.                                            
002890     READ    TRANSACTION-REQUESTS                                         
002900             AT END      MOVE "Y" TO WS-REQUEST-EOF-SW                    
002910             NOT AT END  ADD 1 TO WS-READ-CNT.                            
002920                                                                          
002930*-----------------------------------------------------------------        
002940* R1-R3: REQ-AMOUNT must be within [MIN, MAX] as resolved by              
002950* GET-SETTING-VALUE (R11 default fallback happens inside that             
002960* subprogram, not here).                                                  
002970*-----------------------------------------------------------------        
002980 300-VALIDATE-AMOUNT.                                                     
002990     MOVE    "MIN_TRANSACTION_AMOUNT" TO LGS-SETTING-KEY.                 
003000     MOVE    1.00                     TO LGS-DEFAULT-VALUE.               
003010     CALL    "GET-SETTING-VALUE" USING LINK-GET-SETTING.                  
003020     MOVE    LGS-RESULT-VALUE         TO WS-MIN-TRANSACTION-AMT.          
003030                                                                          
003040     MOVE    "MAX_TRANSACTION_AMOUNT" TO LGS-SETTING-KEY.                 
003050     MOVE    100000.00                TO LGS-DEFAULT-VALUE.               
003060     CALL    "GET-SETTING-VALUE" USING LINK-GET-SETTING.                  
003070     MOVE    LGS-RESULT-VALUE         TO WS-MAX-TRANSACTION-AMT.          
003080                                                                          
003090     IF  REQ-AMOUNT < WS-MIN-TRANSACTION-AMT                              
003100         MOVE "Y"                     TO WS-REJECT-SW                     
003110         MOVE "AMOUNT BELOW MINIMUM"  TO WS-REJECT-REASON                 
003120     ELSE                                                                 
003130         IF REQ-AMOUNT > WS-MAX-TRANSACTION-AMT                           
003140             MOVE "Y"                    TO WS-REJECT-SW                  
003150             MOVE "AMOUNT EXCEEDS MAXIMUM" TO WS-REJECT-REASON            
003160         END-IF                                                           
003170     END-IF.                                                              
003180                                                                          
003190*-----------------------------------------------------------------        
003200* R4: the account must exist.  Keyed read by ACCT-NUMBER.                 
003210*-----------------------------------------------------------------        
003220 300-FIND-ACCOUNT.                                                        
003230     MOVE    REQ-ACCOUNT-NUMBER  TO  ACCT-NUMBER.                         
003240     READ    ACCOUNTS-FILE                                                
003250             INVALID KEY                                                  
003260                 MOVE "Y"                TO WS-REJECT-SW                  
003270                 MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON.            
003280                                                                          
003290*-----------------------------------------------------------------        
003300* R5: the account must be active.                                         
003310*-----------------------------------------------------------------        
003320 300-CHECK-ACCOUNT-ACTIVE.                                                
003330     IF  ACCT-IS-INACTIVE                                                 
003340         MOVE "Y"                    TO WS-REJECT-SW                      
003350         MOVE "INACTIVE ACCOUNT"     TO WS-REJECT-REASON                  
003360     END-IF.                                                              
003370                                                                          
003380*-----------------------------------------------------------------        
003390* R6: sum of today's already-posted withdrawals for this account          
003400* plus this request must not exceed MAX_DAILY_WITHDRAWAL.  The            
003410* already-posted amounts are not themselves re-validated.                 
003420*-----------------------------------------------------------------        
003430 300-CHECK-DAILY-LIMIT.                                                   
003440     MOVE    "MAX_DAILY_WITHDRAWAL"   TO LGS-SETTING-KEY.                 
003450     MOVE    5000.00                  TO LGS-DEFAULT-VALUE.               
003460     CALL    "GET-SETTING-VALUE" USING LINK-GET-SETTING.                  
003470     MOVE    LGS-RESULT-VALUE         TO WS-MAX-DAILY-WITHDRAWAL.         
003480                                                                          
003490     MOVE    REQ-ACCOUNT-NUMBER      TO  WS-DWD-WORK-ACCOUNT.             
003500     PERFORM 400-FIND-DAILY-WD-ENTRY.                                     
003510     COMPUTE WS-DWD-NEW-TOTAL =                                           
003520             WS-DWD-PRIOR-TOTAL + REQ-AMOUNT.                             
003530     IF  WS-DWD-NEW-TOTAL > WS-MAX-DAILY-WITHDRAWAL                       
003540         MOVE "Y"                    TO WS-REJECT-SW                      
003550         MOVE "DAILY LIMIT EXCEEDED" TO WS-REJECT-REASON                  
003560     END-IF.                                                              
003570                                                                          
003580*-----------------------------------------------------------------        
003590* R7/R8: apply the transaction to the balance, rewrite the                
003600* account, write the transaction detail record, update the                
003610* daily-withdrawal table and the run totals.                              
003620*-----------------------------------------------------------------        
003630 300-POST-TRANSACTION.                                                    
003640     IF  REQ-IS-WITHDRAWAL                                                
003650         IF  ACCT-BALANCE < REQ-AMOUNT                                    
003660             MOVE "Y"                       TO WS-REJECT-SW               
003670             MOVE "INSUFFICIENT BALANCE"    TO WS-REJECT-REASON           
003680         ELSE                                                             
003690             SUBTRACT REQ-AMOUNT FROM ACCT-BALANCE                        
003700         END-IF                                                           
003710     ELSE                                                                 
003720         ADD     REQ-AMOUNT          TO  ACCT-BALANCE                     
003730     END-IF.                                                              
003740                                                                          
003750     IF  WS-REQUEST-REJECTED                                              
003760         PERFORM 300-WRITE-REJECTED-REQUEST                               
003770     ELSE                                                                 
003780         MOVE    WS-RUN-DATE-N       TO  ACCT-UPDATED-DATE                
003790         REWRITE ACCOUNT-RECORD                                           
003800         PERFORM 300-WRITE-TRANSACTION-RECORD                             
003810         PERFORM 300-ACCUMULATE-RUN-TOTALS                                
003820         IF  REQ-IS-WITHDRAWAL                                            
003830             MOVE REQ-ACCOUNT-NUMBER TO  WS-DWD-WORK-ACCOUNT              
003840             MOVE REQ-AMOUNT         TO  WS-DWD-WORK-AMOUNT               
003850             PERFORM 400-UPDATE-DAILY-WD-TABLE                            
003860         END-IF                                                           
003870         ADD 1                       TO  WS-POSTED-CNT                    
003880     END-IF.                                                              
003890                                                                          
003900*-----------------------------------------------------------------        
003910* Build and write one TRANSACTION-RECORD for the posting just             
003920* applied, with the balance immediately after the post.                   
003930*-----------------------------------------------------------------        
003940 300-WRITE-TRANSACTION-RECORD.                                            
003950     STRING  REQ-ACCOUNT-NUMBER DELIMITED BY SIZE                         
003960             ACCT-CUSTOMER-ID   DELIMITED BY SIZE                         
003970             WS-RUN-TIME        DELIMITED BY SIZE                         
003980             INTO TRAN-ID.                                                
003990     MOVE    REQ-ACCOUNT-NUMBER      TO  TRAN-ACCOUNT-NUMBER.             
004000     MOVE    REQ-TYPE                TO  TRAN-TYPE.                       
004010     MOVE    REQ-AMOUNT              TO  TRAN-AMOUNT.                     
004020     MOVE    ACCT-BALANCE            TO  TRAN-BALANCE-AFTER.              
004030     MOVE    WS-RUN-CCYY             TO  TRAN-TS-CCYY.                    
004040     MOVE    WS-RUN-MM               TO  TRAN-TS-MM.                      
004050     MOVE    WS-RUN-DD               TO  TRAN-TS-DD.                      
004060     MOVE    WS-RUN-HH               TO  TRAN-TS-HH.                      
004070     MOVE    WS-RUN-MN               TO  TRAN-TS-MN.                      
004080     MOVE    WS-RUN-SS               TO  TRAN-TS-SS.                      
004090     MOVE    REQ-DESCRIPTION         TO  TRAN-DESCRIPTION.                
004100     WRITE   TRANSACTION-RECORD.                                          
004110                                                                          
004120*-----------------------------------------------------------------        
004130* R9/R13 feed: keep the deposit/withdrawal counts and amounts             
004140* DASHBOARD-REPORT will total.                                            
004150*-----------------------------------------------------------------        
004160 300-ACCUMULATE-RUN-TOTALS.                                               
004170     IF  REQ-IS-DEPOSIT                                                   
004180         ADD 1           TO  WS-DEPOSIT-COUNT                             
004190         ADD REQ-AMOUNT  TO  WS-DEPOSIT-AMOUNT                            
004200     ELSE                                                                 
004210         ADD 1           TO  WS-WITHDRAWAL-COUNT                          
004220         ADD REQ-AMOUNT  TO  WS-WITHDRAWAL-AMOUNT                         
004230     END-IF.                                                              
004240                                                                          
004250*-----------------------------------------------------------------        
004260* Log the rejected request with its reason.  UPSI-0 controls              
004270* whether the reject also goes to the operator console (CR#1612           
004280* kept the file-only default so a heavy reject day would not              
004290* flood the console).                                                     
004300*-----------------------------------------------------------------        
004310 300-WRITE-REJECTED-REQUEST.                                              
004320     MOVE    REQ-ACCOUNT-NUMBER      TO  REJ-ACCOUNT-NUMBER.              
004330     MOVE    REQ-TYPE                TO  REJ-TYPE.                        
004340     MOVE    REQ-AMOUNT              TO  REJ-AMOUNT-EDIT.                 
004350     MOVE    WS-REJECT-REASON        TO  REJ-REASON.                      
004360     WRITE   REJECTED-REQUEST-LINE.                                       
004370     ADD     1                       TO  WS-REJECTED-CNT.                 
004380     IF  WS-DETAIL-LOG-REQUESTED                                          
004390         DISPLAY "REJECTED " REJ-ACCOUNT-NUMBER " " REJ-REASON            
004400     END-IF.                                                              
004410                                                                          
004420******************************************************************        
004430 400-READ-TRANSACTIONS-FOR-PRELOAD.                                       
004440     READ    TRANSACTIONS-FILE                                            
004450             AT END  MOVE "Y" TO WS-PRELOAD-EOF-SW.                       
004460                                                                          
004470*-----------------------------------------------------------------        
004480* Only WITHDRAW entries dated today count toward the daily                
004490* total; everything else in the file is skipped.                          
004500*-----------------------------------------------------------------        
004510 400-ACCUMULATE-PRELOAD-ENTRY.                                            
004520     IF  TRAN-IS-WITHDRAWAL                                               
004530         AND TRAN-TS-CCYY = WS-RUN-CCYY                                   
004540         AND TRAN-TS-MM   = WS-RUN-MM                                     
004550         AND TRAN-TS-DD   = WS-RUN-DD                                     
004560         MOVE    TRAN-ACCOUNT-NUMBER TO  WS-DWD-WORK-ACCOUNT              
004570         MOVE    TRAN-AMOUNT         TO  WS-DWD-WORK-AMOUNT               
004580         PERFORM 400-FIND-DAILY-WD-ENTRY                                  
004590         PERFORM 400-UPDATE-DAILY-WD-TABLE                                
004600     END-IF.                                                              
004610     PERFORM 400-READ-TRANSACTIONS-FOR-PRELOAD.                           
004620                                                                          
004630*-----------------------------------------------------------------        
004640* Locate (or reserve) the table slot for WS-DWD-WORK-ACCOUNT;             
004650* leaves WS-DWD-PRIOR-TOTAL set for the caller.                           
004660*-----------------------------------------------------------------        
004670 400-FIND-DAILY-WD-ENTRY.                                                 
004680     MOVE    "N"                 TO  WS-DWD-FOUND-SW.                     
004690     MOVE    1                   TO  WS-DWD-SCAN-IDX.                     
004700     SET     WS-DWD-IDX          TO  1.                                   
004710     PERFORM 500-SCAN-DAILY-WD-TABLE                                      
004720             VARYING WS-DWD-IDX FROM 1 BY 1                               
004730             UNTIL WS-DWD-IDX > WS-DWD-ENTRY-CNT                          
004740                OR WS-DWD-FOUND.                                          
004750     IF  WS-DWD-FOUND                                                     
004760         MOVE    WS-DWD-AMOUNT (WS-DWD-IDX) TO WS-DWD-PRIOR-TOTAL         
004770     ELSE                                                                 
004780         MOVE    ZERO            TO  WS-DWD-PRIOR-TOTAL                   
004790     END-IF.                                                              
004800                                                                          
004810*-----------------------------------------------------------------        
004820* Add WS-DWD-WORK-AMOUNT into the table entry located (or                 
004830* reserved) by 400-FIND-DAILY-WD-ENTRY, which must always be              
004840* PERFORMed immediately before this paragraph.                            
004850*-----------------------------------------------------------------        
004860 400-UPDATE-DAILY-WD-TABLE.                                               
004870     IF  WS-DWD-FOUND                                                     
004880         ADD     WS-DWD-WORK-AMOUNT TO WS-DWD-AMOUNT (WS-DWD-IDX)         
004890     ELSE                                                                 
004900         ADD     1                       TO  WS-DWD-ENTRY-CNT             
004910         SET     WS-DWD-IDX              TO  WS-DWD-ENTRY-CNT             
004920         MOVE    WS-DWD-WORK-ACCOUNT                                      
004930                         TO WS-DWD-ACCOUNT-NUMBER (WS-DWD-IDX)            
004940         MOVE    WS-DWD-WORK-AMOUNT                                       
004950                         TO WS-DWD-AMOUNT (WS-DWD-IDX)                    
004960     END-IF.                                                              
004970                                                                          
004980******************************************************************        
004990 500-SCAN-DAILY-WD-TABLE.                                                 
005000     IF  WS-DWD-ACCOUNT-NUMBER (WS-DWD-IDX) = WS-DWD-WORK-ACCOUNT         
005010         MOVE "Y"    TO  WS-DWD-FOUND-SW                                  
005020     END-IF.                                                              
005030                                                                          
005040                                                                          
