000010******************************************************************        
000020* ACCOUNT MASTER RECORD LAYOUT                                   *        
000030*    Used by TRANSACTION-POST, BUILD-MASTER-FILES,               *        
000040*    MAINTENANCE-UPDATE and DASHBOARD-REPORT.                    *        
000050*    Keyed INDEXED by ACCT-NUMBER (postings, day-to-day lookup)  *        
000060*    with an alternate key on ACCT-ID for admin lookups.         *        
000070******************************************************************        
000080 01  ACCOUNT-RECORD.                                                      
000090     05  ACCT-ID                     PIC X(36).                           
000100     05  ACCT-NUMBER                 PIC X(20).                           
000110     05  ACCT-CUSTOMER-ID            PIC X(36).                           
000120     05  ACCT-BALANCE                PIC S9(17)V99.                       
000130     05  ACCT-STATUS-GROUP.                                               
000140         10  ACCT-ACTIVE             PIC X(01).                           
000150             88  ACCT-IS-ACTIVE            VALUE "Y".                     
000160             88  ACCT-IS-INACTIVE          VALUE "N".                     
000170     05  ACCT-CREATED-DATE           PIC 9(08).                           
000180     05  ACCT-CREATED-DATE-X REDEFINES                                    
000190         ACCT-CREATED-DATE.                                               
000200         10  ACCT-CREATED-CCYY       PIC 9(04).                           
000210         10  ACCT-CREATED-MM         PIC 9(02).                           
000220         10  ACCT-CREATED-DD         PIC 9(02).                           
000230     05  ACCT-UPDATED-DATE           PIC 9(08).                           
000240     05  ACCT-UPDATED-DATE-X REDEFINES                                    
000250         ACCT-UPDATED-DATE.                                               
000260         10  ACCT-UPDATED-CCYY       PIC 9(04).                           
000270         10  ACCT-UPDATED-MM         PIC 9(02).                           
000280         10  ACCT-UPDATED-DD         PIC 9(02).                           
000290*        RESERVE FOR FUTURE USE -- BRANCH/PRODUCT CODE, ETC.              
000300     05  FILLER                      PIC X(20).                           
