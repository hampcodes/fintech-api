000010******************************************************************        
000020* SYSTEM SETTING RECORD LAYOUT                                   *        
000030*    Keyed INDEXED by SET-KEY.  Values are stored as text; a     *        
000040*    setting that is missing from this file is not an error --   *        
000050*    GET-SETTING-VALUE supplies the hard-coded default instead.  *        
000060******************************************************************        
000070 01  SETTING-RECORD.                                                      
000080     05  SET-KEY                     PIC X(40).                           
000090     05  SET-VALUE                   PIC X(20).                           
000100     05  SET-DESCRIPTION             PIC X(100).                          
000110     05  FILLER                      PIC X(10).                           
