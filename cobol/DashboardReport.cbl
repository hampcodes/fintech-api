000010******************************************************************        
000020* DASHBOARD-REPORT                                               *        
000030*    End-of-run print program.  Run once after TRANSACTION-POST  *        
000040*    has finished the night's postings.  Reads the accounts      *        
000050*    master, the transactions file and the user-counts feed and  *        
000060*    prints the single FINTECH DASHBOARD STATISTICS REPORT the   *        
000070*    branch managers get with their morning paperwork.           *        
000080*                                                                *        
000090*    Used File                                                   *        
000100*       - Accounts Master (Indexed Sequential):  ACCTMSTR         *       
000110*       - Transactions Detail (Batch In):         TRNFILE          *      
000120*       - User Counts Feed (Batch In):             USRFEED          *     
000130*       - Dashboard Statistics Report (Print):      DASHRPT          *    
000140******************************************************************        
000150 IDENTIFICATION              DIVISION.                                    
000160*-----------------------------------------------------------------        
000170 PROGRAM-ID.                 DASHBOARD-REPORT.                            
000180 AUTHOR.                     ELENA SVESHNIKOVA.                           
000190 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.           
000200 DATE-WRITTEN.               MARCH 15, 1989.                              
000210 DATE-COMPILED.                                                           
000220 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
000230                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE         
000240                              THE DATA PROCESSING DEPARTMENT.             
000250*-----------------------------------------------------------------        
000260* CHANGE LOG                                                              
000270*-----------------------------------------------------------------        
000280* 03/15/89  ESV   ORIGINAL WRITE-UP.  ACCOUNT AND TRANSACTION     ORIGWRUP
000290*                 STATISTICS ONLY -- USER COUNTS WERE STILL A             
000300*                 MANUAL TALLY OFF THE TERMINAL LOG AT THIS TIME.         
000310* 05/02/90  ESV   CR#1098 - ADDED THE USER-COUNTS FEED SECTION    CR1098  
000320*                 (ACTIVE/INACTIVE, ADMIN/REGULAR) SO THE MORNING         
000330*                 REPORT NO LONGER NEEDED THE MANUAL TALLY.               
000340* 07/09/93  KD    CR#1206 - AVERAGE BALANCE LINE ADDED (R12);     CR1206  
000350*                 GUARDED AGAINST A ZERO ACCOUNT COUNT SINCE              
000360*                 A NEW BRANCH'S FIRST NIGHT HAS NO ACCOUNTS YET.         
000370* 09/22/98  DTW   Y2K REVIEW - RUN-DATE HEADING EXPANDED FROM     Y2K9899 
000380*                 6-BYTE YYMMDD TO 8-BYTE CCYYMMDD; REPORT                
000390*                 HEADING EDIT PICTURE CHANGED TO SHOW THE FULL           
000400*                 4-DIGIT YEAR.                                           
000410* 03/11/05  NC    CR#1613 - NET CASH FLOW LINE ADDED (R13) NOW    CR1613  
000420*                 THAT TRANSACTION-POST SEPARATES DEPOSIT AND             
000430*                 WITHDRAWAL TOTALS ON THE TRANSACTIONS FILE.             
000440* 08/30/11  MPQ   CR#1781 - REPORT NOW PRINTS TO A LINE           CR1781  
000450*                 SEQUENTIAL DATASET INSTEAD OF THE SYSTEM                
000460*                 PRINTER SO IT CAN BE PICKED UP BY THE BRANCH            
000470*                 REPORT DISTRIBUTION JOB.                                
000480*-----------------------------------------------------------------        
000490 ENVIRONMENT                 DIVISION.                                    
000500*-----------------------------------------------------------------        
000510 CONFIGURATION               SECTION.                                     
000520 SOURCE-COMPUTER.            IBM-370.                                     
000530 OBJECT-COMPUTER.            IBM-370.                                     
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560*-----------------------------------------------------------------        
000570 INPUT-OUTPUT                SECTION.                                     
000580 FILE-CONTROL.                                                            
000590     SELECT  ACCOUNTS-FILE                                                
000600             ASSIGN TO "ACCTMSTR"                                         
000610             ORGANIZATION IS INDEXED                                      
000620             ACCESS MODE IS SEQUENTIAL                                    
000630             RECORD KEY IS ACCT-NUMBER                                    
000640             FILE STATUS IS WS-ACCOUNTS-FILE-STAT.                        
000650                                                                          
000660     SELECT  TRANSACTIONS-FILE                                            
000670             ASSIGN TO "TRNFILE"                                          
000680             ORGANIZATION IS LINE SEQUENTIAL.                             
000690                                                                          
000700     SELECT  USER-COUNTS-FEED                                             
000710             ASSIGN TO "USRFEED"                                          
000720             ORGANIZATION IS LINE SEQUENTIAL.                             
000730                                                                          
000740     SELECT  DASHBOARD-REPORT-OUT                                         
000750             ASSIGN TO "DASHRPT"                                          
000760             ORGANIZATION IS LINE SEQUENTIAL.                             
000770*-----------------------------------------------------------------        
000780 DATA                        DIVISION.                                    
000790*-----------------------------------------------------------------        
000800 FILE                        SECTION.                                     
000810 FD  ACCOUNTS-FILE                                                        
000820     RECORD CONTAINS 148 CHARACTERS                                       
000830     DATA RECORD IS ACCOUNT-RECORD.                                       
000840     COPY "AccountRecord.cpy".                                            
000850                                                                          
000860 FD  TRANSACTIONS-FILE                                                    
000870     RECORD CONTAINS 224 CHARACTERS                                       
000880     DATA RECORD IS TRANSACTION-RECORD.                                   
000890     COPY "TransactionRecord.cpy".                                        
000900                                                                          
000910 FD  USER-COUNTS-FEED                                                     
000920     RECORD CONTAINS 16 CHARACTERS                                        
000930     DATA RECORD IS USER-COUNT-RECORD.                                    
000940     COPY "UserCountRecord.cpy".                                          
000950                                                                          
000960 FD  DASHBOARD-REPORT-OUT                                                 
000970     RECORD CONTAINS 80 CHARACTERS                                        
000980     DATA RECORD IS DASHBOARD-PRINT-LINE.                                 
000990 01  DASHBOARD-PRINT-LINE        PIC X(80).                               
001000*-----------------------------------------------------------------        
001010 WORKING-STORAGE             SECTION.                                     
001020*-----------------------------------------------------------------        
001030 01  SWITCHES-AND-COUNTERS.                                               
001040     05  WS-ACCOUNTS-EOF-SW      PIC X(01) VALUE "N".                     
001050         88  WS-ACCOUNTS-EOF             VALUE "Y".                       
001060     05  WS-TRANS-EOF-SW         PIC X(01) VALUE "N".                     
001070         88  WS-TRANS-EOF                VALUE "Y".                       
001080     05  WS-USERS-EOF-SW         PIC X(01) VALUE "N".                     
001090         88  WS-USERS-EOF                VALUE "Y".                       
001100     05  FILLER                  PIC X(01) VALUE SPACES.                  
001110                                                                          
001120 01  FILE-STATUS-AREA.                                                    
001130     05  WS-ACCOUNTS-FILE-STAT   PIC X(02).                               
001140     05  FILLER                  PIC X(01) VALUE SPACES.                  
001150                                                                          
001160 01  WS-RUN-DATE.                                                         
001170     05  WS-RUN-CCYY             PIC 9(04).                               
001180     05  WS-RUN-MM               PIC 9(02).                               
001190     05  WS-RUN-DD               PIC 9(02).                               
001200 01  WS-RUN-DATE-N REDEFINES WS-RUN-DATE                                  
001210                                 PIC 9(08).                               
001220 01  WS-RUN-DATE-EDIT.                                                    
001230     05  WS-RD-MM-E              PIC 9(02).                               
001240     05  FILLER                  PIC X(01) VALUE "/".                     
001250     05  WS-RD-DD-E              PIC 9(02).                               
001260     05  FILLER                  PIC X(01) VALUE "/".                     
001270     05  WS-RD-CCYY-E            PIC 9(04).                               
001280                                                                          
001290* -- accumulators, all COMP where they are pure counters; the             
001300*    money columns stay zoned DISPLAY like every other amount             
001310*    in this suite.                                                       
001320 01  WS-USER-STATISTICS.                                                  
001330     05  WS-USER-TOTAL           PIC 9(09) COMP VALUE ZERO.               
001340     05  WS-USER-ACTIVE          PIC 9(09) COMP VALUE ZERO.               
001350     05  WS-USER-INACTIVE        PIC 9(09) COMP VALUE ZERO.               
001360     05  WS-USER-ADMIN           PIC 9(09) COMP VALUE ZERO.               
001370     05  WS-USER-REGULAR         PIC 9(09) COMP VALUE ZERO.               
001380     05  FILLER                  PIC X(01) VALUE SPACES.                  
001390                                                                          
001400 01  WS-ACCOUNT-STATISTICS.                                               
001410     05  WS-ACCT-TOTAL           PIC 9(09) COMP VALUE ZERO.               
001420     05  WS-ACCT-ACTIVE          PIC 9(09) COMP VALUE ZERO.               
001430     05  WS-ACCT-INACTIVE        PIC 9(09) COMP VALUE ZERO.               
001440     05  WS-ACCT-BALANCE-TOTAL   PIC S9(17)V99 VALUE ZERO.                
001450     05  WS-ACCT-BALANCE-AVG     PIC S9(17)V99 VALUE ZERO.                
001460     05  FILLER                  PIC X(01) VALUE SPACES.                  
001470                                                                          
001480 01  WS-TRANSACTION-STATISTICS.                                           
001490     05  WS-TRAN-TOTAL           PIC 9(09) COMP VALUE ZERO.               
001500     05  WS-TRAN-DEPOSIT-CNT     PIC 9(09) COMP VALUE ZERO.               
001510     05  WS-TRAN-WITHDRAW-CNT    PIC 9(09) COMP VALUE ZERO.               
001520     05  WS-TRAN-DEPOSIT-AMT     PIC S9(17)V99 VALUE ZERO.                
001530     05  WS-TRAN-WITHDRAW-AMT    PIC S9(17)V99 VALUE ZERO.                
001540     05  WS-TRAN-NET-CASH-FLOW   PIC S9(17)V99 VALUE ZERO.                
001550     05  FILLER                  PIC X(01) VALUE SPACES.                  
001560                                                                          
001570* -- report title and rule lines.                                         
001580 01  RPT-TITLE-LINE.                                                      
001590     05  FILLER                  PIC X(36)                                
001600             VALUE "FINTECH DASHBOARD STATISTICS REPORT".                 
001610     05  FILLER                  PIC X(12)                                
001620             VALUE "  RUN DATE: ".                                        
001630     05  RPT-TITLE-DATE          PIC X(10).                               
001640     05  FILLER                  PIC X(22) VALUE SPACES.                  
001650                                                                          
001660 01  RPT-DASH-LINE.                                                       
001670     05  FILLER                  PIC X(60) VALUE ALL "-".                 
001680     05  FILLER                  PIC X(20) VALUE SPACES.                  
001690                                                                          
001700 01  RPT-SECTION-HEADING.                                                 
001710     05  RPT-SECTION-TEXT        PIC X(23).                               
001720     05  FILLER                  PIC X(57) VALUE SPACES.                  
001730                                                                          
001740* -- one generic count line and one generic amount line, reused           
001750*    for every statistic by loading the label and value before            
001760*    each WRITE (keeps this program from needing twenty near-             
001770*    identical 01-levels the way COMPUTE-VALUE was tempted to).           
001780 01  RPT-COUNT-LINE.                                                      
001790     05  RPT-COUNT-LABEL         PIC X(38).                               
001800     05  RPT-COUNT-VALUE         PIC ZZZ,ZZZ,ZZ9.                         
001810     05  FILLER                  PIC X(31) VALUE SPACES.                  
001820                                                                          
001830 01  RPT-AMOUNT-LINE.                                                     
001840     05  RPT-AMOUNT-LABEL        PIC X(28).                               
001850     05  RPT-AMOUNT-VALUE        PIC ZZZ,ZZZ,ZZ9.99.                      
001860     05  FILLER                  PIC X(38) VALUE SPACES.                  
001870                                                                          
001880 01  RPT-NET-FLOW-LINE.                                                   
001890     05  RPT-NET-FLOW-LABEL      PIC X(28).                               
001900     05  RPT-NET-FLOW-VALUE      PIC -ZZZ,ZZZ,ZZ9.99.                     
001910     05  FILLER                  PIC X(37) VALUE SPACES.                  
001920*-----------------------------------------------------------------        
001930 PROCEDURE                   DIVISION.                                    
001940*-----------------------------------------------------------------        
001950* Main procedure                                                          
001960*-----------------------------------------------------------------        
001970 100-DASHBOARD-REPORT.                                                    
001980     PERFORM 200-INITIATE-DASHBOARD-REPORT.                               
001990     PERFORM 200-TALLY-USER-STATISTICS.                                   
002000     PERFORM 200-TALLY-ACCOUNT-STATISTICS.                                
002010     PERFORM 200-TALLY-TRANSACTION-STATISTICS.                            
002020     PERFORM 200-PRINT-DASHBOARD-REPORT.                                  
002030     PERFORM 200-TERMINATE-DASHBOARD-REPORT.                              
002040     STOP RUN.                                                            
002050                                                                          
002060*-----------------------------------------------------------------        
002070* Open every file this run touches; capture today's date for              
002080* the report heading.                                                     
002090*-----------------------------------------------------------------        
002100 200-INITIATE-DASHBOARD-REPORT.                                           
002110     ACCEPT  WS-RUN-DATE-N          FROM DATE YYYYMMDD.                   
002120     OPEN    INPUT   ACCOUNTS-FILE                                        
002130             INPUT   TRANSACTIONS-FILE                                    
002140             INPUT   USER-COUNTS-FEED                                     
002150             OUTPUT  DASHBOARD-REPORT-OUT.                                
002160                                                                          
002170*-----------------------------------------------------------------        
002180* R9 feed: read the user-counts feed end to end, tallying                 
002190* active/inactive and admin/regular.  (Login credentials and              
002200* session data are not on this feed -- see the copybook note.)            
002210*-----------------------------------------------------------------        
002220 200-TALLY-USER-STATISTICS.                                               
002230     PERFORM 300-READ-USER-COUNTS-FEED.                                   
002240     PERFORM 300-ACCUMULATE-USER-COUNTS                                   
002250             UNTIL WS-USERS-EOF.                                          
002260     CLOSE   USER-COUNTS-FEED.                                            
002270                                                                          
002280*-----------------------------------------------------------------        
002290* Sequential pass of the accounts master, active/inactive counts          
002300* and balance total; average is computed once the total is known          
002310* (R12).                                                                  
002320*-----------------------------------------------------------------        
002330 200-TALLY-ACCOUNT-STATISTICS.                                            
002340     PERFORM 300-READ-ACCOUNTS-FILE.                                      
002350     PERFORM 300-ACCUMULATE-ACCOUNT-COUNTS                                
002360             UNTIL WS-ACCOUNTS-EOF.                                       
002370     CLOSE   ACCOUNTS-FILE.                                               
002380     PERFORM 300-COMPUTE-AVERAGE-BALANCE.                                 
002390                                                                          
002400*-----------------------------------------------------------------        
002410* Sequential pass of the transactions file, counting and summing          
002420* by TRAN-TYPE; net cash flow computed once the totals are known          
002430* (R13).                                                                  
002440*-----------------------------------------------------------------        
002450 200-TALLY-TRANSACTION-STATISTICS.                                        
002460     OPEN    INPUT TRANSACTIONS-FILE.                                     
002470     PERFORM 300-READ-TRANSACTIONS-FILE.                                  
002480     PERFORM 300-ACCUMULATE-TRANSACTION-TOTALS                            
002490             UNTIL WS-TRANS-EOF.                                          
002500     CLOSE   TRANSACTIONS-FILE.                                           
002510     COMPUTE WS-TRAN-NET-CASH-FLOW =                                      
002520             WS-TRAN-DEPOSIT-AMT - WS-TRAN-WITHDRAW-AMT.                  
002530                                                                          
002540*-----------------------------------------------------------------        
002550* Lay out the report exactly as the branch managers expect it --          
002560* title, rule, then the three statistic blocks in order.                  
002570*-----------------------------------------------------------------        
002580 200-PRINT-DASHBOARD-REPORT.                                              
002590     PERFORM 300-PRINT-REPORT-TITLE.                                      
002600     PERFORM 300-PRINT-USER-SECTION.                                      
002610     PERFORM 300-PRINT-ACCOUNT-SECTION.                                   
002620     PERFORM 300-PRINT-TRANSACTION-SECTION.                               
002630                                                                          
002640 200-TERMINATE-DASHBOARD-REPORT.                                          
002650     CLOSE   DASHBOARD-REPORT-OUT.                                        
002660                                                                          
002670******************************************************************        
002680 300-READ-USER-COUNTS-FEED.                                               
002690     READ    USER-COUNTS-FEED                                             
002700             AT END  MOVE "Y" TO WS-USERS-EOF-SW.                         
002710                                                                          
002720 300-ACCUMULATE-USER-COUNTS.                                              
002730     ADD     1                   TO  WS-USER-TOTAL.                       
002740     IF  USR-IS-ACTIVE                                                    
002750         ADD 1                   TO  WS-USER-ACTIVE                       
002760     ELSE                                                                 
002770         ADD 1                   TO  WS-USER-INACTIVE                     
002780     END-IF.                                                              
002790     IF  USR-IS-ADMIN                                                     
002800         ADD 1                   TO  WS-USER-ADMIN                        
002810     ELSE                                                                 
002820         ADD 1                   TO  WS-USER-REGULAR                      
002830     END-IF.                                                              
002840     PERFORM 300-READ-USER-COUNTS-FEED.                                   
002850                                                                          
002860*-----------------------------------------------------------------        
002870 300-READ-ACCOUNTS-FILE.                                                  
002880     READ    ACCOUNTS-FILE                                                
002890             AT END  MOVE "Y" TO WS-ACCOUNTS-EOF-SW.                      
002900                                                                          
002910 300-ACCUMULATE-ACCOUNT-COUNTS.                                           
002920     ADD     1                       TO  WS-ACCT-TOTAL.                   
002930     IF  ACCT-IS-ACTIVE                                                   
002940         ADD 1                       TO  WS-ACCT-ACTIVE                   
002950     ELSE                                                                 
002960         ADD 1                       TO  WS-ACCT-INACTIVE                 
002970     END-IF.                                                              
002980     ADD     ACCT-BALANCE            TO  WS-ACCT-BALANCE-TOTAL.           
002990     PERFORM 300-READ-ACCOUNTS-FILE.                                      
003000                                                                          
003010*-----------------------------------------------------------------        
003020* R12: average = total / count, HALF-UP to 2 decimals, defined            
003030* as zero when there are no accounts on file yet.                         
003040*-----------------------------------------------------------------        
003050 300-COMPUTE-AVERAGE-BALANCE.                                             
003060     IF  WS-ACCT-TOTAL = ZERO                                             
003070         MOVE ZERO   TO  WS-ACCT-BALANCE-AVG                              
003080     ELSE                                                                 
003090         COMPUTE WS-ACCT-BALANCE-AVG ROUNDED =                            
003100                 WS-ACCT-BALANCE-TOTAL / WS-ACCT-TOTAL                    
003110     END-IF.                                                              
003120                                                                          
003130*-----------------------------------------------------------------        
003140 300-READ-TRANSACTIONS-FILE.                                              
003150     READ    TRANSACTIONS-FILE                                            
003160             AT END  MOVE "Y" TO WS-TRANS-EOF-SW.                         
003170                                                                          
003180 300-ACCUMULATE-TRANSACTION-TOTALS.                                       
003190     ADD     1                       TO  WS-TRAN-TOTAL.                   
003200     IF  TRAN-IS-DEPOSIT                                                  
003210         ADD 1                       TO  WS-TRAN-DEPOSIT-CNT              
003220         ADD TRAN-AMOUNT             TO  WS-TRAN-DEPOSIT-AMT              
003230     ELSE                                                                 
003240         ADD 1                       TO  WS-TRAN-WITHDRAW-CNT             
003250         ADD TRAN-AMOUNT             TO  WS-TRAN-WITHDRAW-AMT             
003260     END-IF.                                                              
003270     PERFORM 300-READ-TRANSACTIONS-FILE.                                  
003280                                                                          
003290*-----------------------------------------------------------------        
003300 300-PRINT-REPORT-TITLE.                                                  
003310     MOVE    WS-RUN-CCYY             TO  WS-RD-CCYY-E.                    
003320     MOVE    WS-RUN-MM               TO  WS-RD-MM-E.                      
003330     MOVE    WS-RUN-DD               TO  WS-RD-DD-E.                      
003340     MOVE    WS-RUN-DATE-EDIT        TO  RPT-TITLE-DATE.                  
003350     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-TITLE-LINE                  
003360             AFTER ADVANCING TOP-OF-FORM.                                 
003370     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-DASH-LINE                   
003380             AFTER ADVANCING 1 LINE.                                      
003390                                                                          
003400*-----------------------------------------------------------------        
003410 300-PRINT-USER-SECTION.                                                  
003420     MOVE    "USER STATISTICS"       TO  RPT-SECTION-TEXT.                
003430     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-SECTION-HEADING             
003440             AFTER ADVANCING 1 LINE.                                      
003450     MOVE    "  TOTAL USERS .................... "                        
003460                                     TO  RPT-COUNT-LABEL.                 
003470     MOVE    WS-USER-TOTAL           TO  RPT-COUNT-VALUE.                 
003480     PERFORM 400-WRITE-COUNT-LINE.                                        
003490     MOVE    "  ACTIVE USERS .................... "                       
003500                                     TO  RPT-COUNT-LABEL.                 
003510     MOVE    WS-USER-ACTIVE          TO  RPT-COUNT-VALUE.                 
003520     PERFORM 400-WRITE-COUNT-LINE.                                        
003530     MOVE    "  INACTIVE USERS .................. "                       
003540                                     TO  RPT-COUNT-LABEL.                 
003550     MOVE    WS-USER-INACTIVE        TO  RPT-COUNT-VALUE.                 
003560     PERFORM 400-WRITE-COUNT-LINE.                                        
003570     MOVE    "  ADMIN USERS ...................... "                      
003580                                     TO  RPT-COUNT-LABEL.                 
003590     MOVE    WS-USER-ADMIN           TO  RPT-COUNT-VALUE.                 
003600     PERFORM 400-WRITE-COUNT-LINE.                                        
003610     MOVE    "  REGULAR USERS .................... "                      
003620                                     TO  RPT-COUNT-LABEL.                 
003630     MOVE    WS-USER-REGULAR         TO  RPT-COUNT-VALUE.                 
003640     PERFORM 400-WRITE-COUNT-LINE.                                        
003650                                                                          
003660*-----------------------------------------------------------------        
003670 300-PRINT-ACCOUNT-SECTION.                                               
003680     MOVE    "ACCOUNT STATISTICS"    TO  RPT-SECTION-TEXT.                
003690     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-SECTION-HEADING             
003700             AFTER ADVANCING 1 LINE.                                      
003710     MOVE    "  TOTAL ACCOUNTS ................... "                      
003720                                     TO  RPT-COUNT-LABEL.                 
003730     MOVE    WS-ACCT-TOTAL           TO  RPT-COUNT-VALUE.                 
003740     PERFORM 400-WRITE-COUNT-LINE.                                        
003750     MOVE    "  ACTIVE ACCOUNTS ................... "                     
003760                                     TO  RPT-COUNT-LABEL.                 
003770     MOVE    WS-ACCT-ACTIVE          TO  RPT-COUNT-VALUE.                 
003780     PERFORM 400-WRITE-COUNT-LINE.                                        
003790     MOVE    "  INACTIVE ACCOUNTS ................. "                     
003800                                     TO  RPT-COUNT-LABEL.                 
003810     MOVE    WS-ACCT-INACTIVE        TO  RPT-COUNT-VALUE.                 
003820     PERFORM 400-WRITE-COUNT-LINE.                                        
003830     MOVE    "  TOTAL BALANCE ........... "                               
003840                                     TO  RPT-AMOUNT-LABEL.                
003850     MOVE    WS-ACCT-BALANCE-TOTAL   TO  RPT-AMOUNT-VALUE.                
003860     PERFORM 400-WRITE-AMOUNT-LINE.                                       
003870     MOVE    "  AVERAGE BALANCE ......... "                               
003880                                     TO  RPT-AMOUNT-LABEL.                
003890     MOVE    WS-ACCT-BALANCE-AVG     TO  RPT-AMOUNT-VALUE.                
003900     PERFORM 400-WRITE-AMOUNT-LINE.                                       
003910                                                                          
003920*-----------------------------------------------------------------        
003930 300-PRINT-TRANSACTION-SECTION.                                           
003940     MOVE    "TRANSACTION STATISTICS" TO  RPT-SECTION-TEXT.               
003950     WRITE   DASHBOARD-PRINT-LINE     FROM RPT-SECTION-HEADING            
003960             AFTER ADVANCING 1 LINE.                                      
003970     MOVE    "  TOTAL TRANSACTIONS ................ "                     
003980                                     TO  RPT-COUNT-LABEL.                 
003990     MOVE    WS-TRAN-TOTAL           TO  RPT-COUNT-VALUE.                 
004000     PERFORM 400-WRITE-COUNT-LINE.                                        
004010     MOVE    "  TOTAL DEPOSITS (COUNT) ............ "                     
004020                                     TO  RPT-COUNT-LABEL.                 
004030     MOVE    WS-TRAN-DEPOSIT-CNT     TO  RPT-COUNT-VALUE.                 
004040     PERFORM 400-WRITE-COUNT-LINE.                                        
004050     MOVE    "  TOTAL WITHDRAWALS (COUNT) ......... "                     
004060                                     TO  RPT-COUNT-LABEL.                 
004070     MOVE    WS-TRAN-WITHDRAW-CNT    TO  RPT-COUNT-VALUE.                 
004080     PERFORM 400-WRITE-COUNT-LINE.                                        
004090     MOVE    "  TOTAL DEPOSIT AMOUNT .... "                               
004100                                     TO  RPT-AMOUNT-LABEL.                
004110     MOVE    WS-TRAN-DEPOSIT-AMT     TO  RPT-AMOUNT-VALUE.                
004120     PERFORM 400-WRITE-AMOUNT-LINE.                                       
004130     MOVE    "  TOTAL WITHDRAWAL AMOUNT . "                               
004140                                     TO  RPT-AMOUNT-LABEL.                
004150     MOVE    WS-TRAN-WITHDRAW-AMT    TO  RPT-AMOUNT-VALUE.                
004160     PERFORM 400-WRITE-AMOUNT-LINE.                                       
004170     MOVE    "  NET CASH FLOW ........... "                               
004180                                     TO  RPT-NET-FLOW-LABEL.              
004190     MOVE    WS-TRAN-NET-CASH-FLOW   TO  RPT-NET-FLOW-VALUE.              
004200     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-NET-FLOW-LINE               
004210             AFTER ADVANCING 1 LINE.                                      
004220                                                                          
004230******************************************************************        
004240 400-WRITE-COUNT-LINE.                                                    
004250     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-COUNT-LINE                  
004260             AFTER ADVANCING 1 LINE.                                      
004270                                                                          
004280 400-WRITE-AMOUNT-LINE.                                                   
004290     WRITE   DASHBOARD-PRINT-LINE    FROM RPT-AMOUNT-LINE                 
004300             AFTER ADVANCING 1 LINE.                                      
004310                                                                          
