000010******************************************************************        
000020* CUSTOMER MASTER RECORD LAYOUT                                  *        
000030*    Used by BUILD-MASTER-FILES and MAINTENANCE-UPDATE.          *        
000040*    Keyed INDEXED by CUST-ID.  Straight profile/KYC data, no    *        
000050*    calculation is performed against this record.               *        
000060******************************************************************        
000070 01  CUSTOMER-RECORD.                                                     
000080     05  CUST-ID                     PIC X(36).                           
000090     05  CUST-USER-ID                PIC X(36).                           
000100     05  CUST-NAME                   PIC X(100).                          
000110     05  CUST-PHONE                  PIC X(20).                           
000120     05  CUST-DNI                    PIC X(20).                           
000130     05  CUST-ADDRESS                PIC X(100).                          
000140     05  CUST-DOB                    PIC 9(08).                           
000150     05  CUST-DOB-X REDEFINES CUST-DOB.                                   
000160         10  CUST-DOB-CCYY           PIC 9(04).                           
000170         10  CUST-DOB-MM             PIC 9(02).                           
000180         10  CUST-DOB-DD             PIC 9(02).                           
000190     05  CUST-NATIONALITY            PIC X(30).                           
000200     05  CUST-OCCUPATION             PIC X(40).                           
000210     05  CUST-KYC-STATUS             PIC X(15).                           
000220         88  CUST-KYC-PENDING             VALUE "PENDING".                
000230         88  CUST-KYC-VERIFIED            VALUE "VERIFIED".               
000240         88  CUST-KYC-REJECTED            VALUE "REJECTED".               
000250         88  CUST-KYC-NEEDS-UPDATE        VALUE "REQUIRES_UPDATE".        
000260     05  CUST-KYC-DOCS               PIC X(100).                          
000270     05  CUST-ACTIVE                 PIC X(01).                           
000280         88  CUST-IS-ACTIVE               VALUE "Y".                      
000290         88  CUST-IS-INACTIVE             VALUE "N".                      
000300     05  FILLER                      PIC X(15).                           
