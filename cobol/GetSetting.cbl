000010******************************************************************        
000020* GET-SETTING-VALUE                                              *        
000030*    Subprogram CALLed by TRANSACTION-POST (and available to     *        
000040*    any other program in the suite) to resolve one system       *        
000050*    setting to a usable amount.  Looks the key up in the        *        
000060*    SETTINGS master; if the key is not on file the caller's     *        
000070*    hard-coded default is returned instead -- a missing key is  *        
000080*    NOT an error condition here, only in MAINTENANCE-UPDATE's    *       
000090*    own CRUD paragraphs.                                        *        
000100*                                                                *        
000110*    The settings file is opened on the first CALL and left      *        
000120*    open for the life of the run unit -- this program is        *        
000130*    CALLed once per transaction request, and re-opening an      *        
000140*    INDEXED file on every CALL was judged not worth the CPU     *        
000150*    when this routine was written.                              *        
000160******************************************************************        
000170 IDENTIFICATION              DIVISION.                                    
000180*-----------------------------------------------------------------        
000190 PROGRAM-ID.                 GET-SETTING-VALUE.                           
000200 AUTHOR.                     R. OKONKWO-BELL.                             
000210 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.           
000220 DATE-WRITTEN.               AUGUST 9, 1988.                              
000230 DATE-COMPILED.                                                           
000240 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
000250                              ONLY.  NOT FOR DISTRIBUTION OUTSIDE         
000260                              THE DATA PROCESSING DEPARTMENT.             
000270*-----------------------------------------------------------------        
000280* CHANGE LOG                                                              
000290*-----------------------------------------------------------------        
000300* 08/09/88  RBOB  ORIGINAL WRITE-UP.  SETTING VALUES CARRIED AS   ORIGWRUP
000310*                 SIGNED DISPLAY, CALLED ONCE PER POSTING FROM            
000320*                 THE OVERNIGHT TRANSACTION RUN.                          
000330* 02/14/91  RBOB  CR#1140 - ADDED REFERENCE-MODIFICATION SCAN OF  CR1140  
000340*                 THE DECIMAL POINT SO A SETTING VALUE OF ANY             
000350*                 WHOLE-PART WIDTH PARSES CORRECTLY.                      
000360* 11/30/94  DTW   CR#1288 - SETTINGS FILE NOW LEFT OPEN ACROSS    CR1288  
000370*                 CALLS (WAS OPEN/CLOSE PER CALL) -- CUT CPU ON           
000380*                 THE OVERNIGHT POSTING RUN BY A THIRD.                   
000390* 09/22/98  DTW   Y2K REVIEW - SET-VALUE HOLDS NO DATE DATA. NO   Y2K9899 
000400*                 CHANGE REQUIRED.  SIGNED OFF PER Y2K PROJECT            
000410*                 CHECKLIST ITEM 44.                                      
000420* 06/03/02  MPQ   CR#1502 - GUARD AGAINST A SETTING VALUE WITH NO CR1502  
000430*                 DECIMAL POINT (MALFORMED ROW) FALLING BACK TO           
000440*                 THE CALLER'S DEFAULT INSTEAD OF ABENDING.               
000450*-----------------------------------------------------------------        
000460 ENVIRONMENT                 DIVISION.                                    
000470*-----------------------------------------------------------------        
000480 CONFIGURATION               SECTION.                                     
000490 SOURCE-COMPUTER.            IBM-370.                                     
000500 OBJECT-COMPUTER.            IBM-370.                                     
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM.                                                  
000530*-----------------------------------------------------------------        
000540 INPUT-OUTPUT                SECTION.                                     
000550 FILE-CONTROL.                                                            
000560     SELECT  SETTINGS-FILE                                                
000570             ASSIGN TO "SETFILE"                                          
000580             ORGANIZATION IS INDEXED                                      
000590             ACCESS MODE IS DYNAMIC                                       
000600             RECORD KEY IS SET-KEY                                        
000610             FILE STATUS IS WS-SETTINGS-FILE-STAT.                        
000620*-----------------------------------------------------------------        
000630 DATA                        DIVISION.                                    
000640*-----------------------------------------------------------------        
000650 FILE                        SECTION.                                     
000660 FD  SETTINGS-FILE                                                        
000670     RECORD CONTAINS 170 CHARACTERS                                       
000680     DATA RECORD IS SETTING-RECORD.                                       
000690     COPY "SettingRecord.cpy".                                            
000700*-----------------------------------------------------------------        
000710 WORKING-STORAGE             SECTION.                                     
000720*-----------------------------------------------------------------        
000730 01  SWITCHES-AND-COUNTERS.                                               
000740     05  WS-FIRST-CALL-SW        PIC X(01) VALUE "Y".                     
000750         88  WS-FIRST-CALL                VALUE "Y".                      
000760     05  WS-SETTINGS-FILE-STAT   PIC X(02) VALUE SPACES.                  
000770         88  WS-SETTINGS-FILE-OK           VALUE "00".                    
000780     05  WS-DECIMAL-POS          PIC 9(02) COMP VALUE ZERO.               
000790     05  WS-SCAN-INDEX           PIC 9(02) COMP VALUE ZERO.               
000800     05  FILLER                  PIC X(01) VALUE SPACES.                  
000810                                                                          
000820* -- value-parsing work area, scanned character by character to           
000830*    locate the decimal point before the whole/fraction split.            
000840 01  WS-SET-VALUE-WORK.                                                   
000850     05  WS-SET-VALUE-TEXT       PIC X(20).                               
000860 01  WS-SET-VALUE-CHARS REDEFINES WS-SET-VALUE-WORK.                      
000870     05  WS-SET-VALUE-CHAR       PIC X(01) OCCURS 20 TIMES.               
000880                                                                          
000890 01  WS-PARSED-AMOUNT-WORK.                                               
000900     05  WS-WHOLE-PART           PIC 9(13) VALUE ZERO.                    
000910     05  WS-WHOLE-PART-E REDEFINES WS-WHOLE-PART                          
000920                                 PIC 9(13).                               
000930     05  WS-FRAC-PART            PIC 9(02) VALUE ZERO.                    
000940     05  FILLER                  PIC X(01) VALUE SPACES.                  
000950                                                                          
000960 01  WS-TRACE-VALUE              PIC S9(15)V99 VALUE ZERO.                
000970 01  WS-TRACE-VALUE-EDIT REDEFINES WS-TRACE-VALUE.                        
000980     05  FILLER                  PIC S9(15)V99.                           
000990*-----------------------------------------------------------------        
001000 LINKAGE                     SECTION.                                     
001010*-----------------------------------------------------------------        
001020 01  LINK-PARAMETERS.                                                     
001030     05  LS-SETTING-KEY          PIC X(40).                               
001040     05  LS-DEFAULT-VALUE        PIC S9(15)V99.                           
001050     05  LS-RESULT-VALUE         PIC S9(15)V99.                           
001060     05  FILLER                  PIC X(01) VALUE SPACES.                  
001070*-----------------------------------------------------------------        
001080 PROCEDURE                   DIVISION USING LINK-PARAMETERS.              
001090*-----------------------------------------------------------------        
001100* Main procedure                                                          
001110*-----------------------------------------------------------------        
001120 100-GET-SETTING-VALUE.                                                   
001130     PERFORM 200-OPEN-SETTINGS-FILE-FIRST-TIME.                           
001140     PERFORM 200-LOOK-UP-SETTING.                                         
001150     EXIT PROGRAM.                                                        
001160                                                                          
001170*-----------------------------------------------------------------        
001180* The settings file stays open across CALLs (CR#1288) -- only             
001190* open it the first time this subprogram is entered.                      
001200*-----------------------------------------------------------------        
001210 200-OPEN-SETTINGS-FILE-FIRST-TIME.                                       
001220     IF  WS-FIRST-CALL                                                    
001230         OPEN INPUT SETTINGS-FILE                                         
001240         MOVE "N"    TO WS-FIRST-CALL-SW                                  
001250     END-IF.                                                              
001260                                                                          
001270*-----------------------------------------------------------------        
001280* Look the key up; a NOT FOUND condition simply means "use the            
001290* caller's default" per R11 -- it is not reported as an error.            
001300*-----------------------------------------------------------------        
001310 200-LOOK-UP-SETTING.                                                     
001320     MOVE    LS-SETTING-KEY     TO  SET-KEY.                              
001330     READ    SETTINGS-FILE                                                
001340             INVALID KEY                                                  
001350                 MOVE LS-DEFAULT-VALUE   TO LS-RESULT-VALUE               
001360             NOT INVALID KEY                                              
001370                 PERFORM 300-PARSE-SETTING-VALUE.                         
001380                                                                          
001390*-----------------------------------------------------------------        
001400* Scan SET-VALUE for the decimal point by reference modification,         
001410* then split whole/fraction and rebuild the packed decimal amount.        
001420* A malformed value (no decimal point) falls back to the default          
001430* per CR#1502 rather than posting a garbage amount.                       
001440*-----------------------------------------------------------------        
001450 300-PARSE-SETTING-VALUE.                                                 
001460     MOVE    SET-VALUE           TO  WS-SET-VALUE-WORK.                   
001470     MOVE    ZERO                TO  WS-DECIMAL-POS.                      
001480     MOVE    1                   TO  WS-SCAN-INDEX.                       
001490     PERFORM 400-FIND-DECIMAL-POINT                                       
001500             VARYING WS-SCAN-INDEX FROM 1 BY 1                            
001510             UNTIL WS-SCAN-INDEX > 20                                     
001520                OR WS-DECIMAL-POS NOT = ZERO.                             
001530                                                                          
001540     IF  WS-DECIMAL-POS = ZERO                                            
001550         MOVE    LS-DEFAULT-VALUE   TO  LS-RESULT-VALUE                   
001560     ELSE                                                                 
001570         MOVE ZERO                  TO  WS-WHOLE-PART                     
001580         MOVE ZERO                  TO  WS-FRAC-PART                      
001590         MOVE WS-SET-VALUE-TEXT (1 : WS-DECIMAL-POS - 1)                  
001600                                    TO  WS-WHOLE-PART                     
001610         MOVE WS-SET-VALUE-TEXT (WS-DECIMAL-POS + 1 : 2)                  
001620                                    TO  WS-FRAC-PART                      
001630         COMPUTE LS-RESULT-VALUE =                                        
001640                 WS-WHOLE-PART + (WS-FRAC-PART / 100)                     
001650     END-IF.                                                              
001660                                                                          
001670     MOVE    LS-RESULT-VALUE     TO  WS-TRACE-VALUE.                      
001680                                                                          
001690*-----------------------------------------------------------------        
001700* Single character test, driven out-of-line by the VARYING                
001710* PERFORM above -- stops the scan the instant a decimal point             
001720* is found.                                                               
001730*-----------------------------------------------------------------        
001740 400-FIND-DECIMAL-POINT.                                                  
001750     IF  WS-SET-VALUE-CHAR (WS-SCAN-INDEX) = "."                          
001760         MOVE WS-SCAN-INDEX      TO  WS-DECIMAL-POS                       
001770     END-IF.                                                              
001780                                                                          
001790                                                                          
