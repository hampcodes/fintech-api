000010******************************************************************        
000020* MAINTENANCE TRANSACTION RECORD LAYOUT (BATCH INPUT)             *       
000030*    One flat record drives every add/change/status-flip that    *        
000040*    used to be a teller-window screen transaction on the old    *        
000050*    on-line system.  MAINT-ENTITY-CODE says which master the    *        
000060*    record is against; MAINT-FUNCTION-CODE says what to do to   *        
000070*    it; MAINT-PAYLOAD is read through whichever REDEFINES       *        
000080*    matches the entity.  Unused payload bytes are left FILLER.  *        
000090******************************************************************        
000100 01  MAINTENANCE-TRANSACTION-RECORD.                                      
000110     05  MAINT-ENTITY-CODE           PIC X(10).                           
000120         88  MAINT-IS-ACCOUNT             VALUE "ACCOUNT".                
000130         88  MAINT-IS-SETTING             VALUE "SETTING".                
000140         88  MAINT-IS-CUSTOMER            VALUE "CUSTOMER".               
000150     05  MAINT-FUNCTION-CODE         PIC X(10).                           
000160         88  MAINT-IS-CREATE              VALUE "CREATE".                 
000170         88  MAINT-IS-UPDATE              VALUE "UPDATE".                 
000180         88  MAINT-IS-DELETE              VALUE "DELETE".                 
000190         88  MAINT-IS-ACTIVATE            VALUE "ACTIVATE".               
000200         88  MAINT-IS-DEACTIVATE          VALUE "DEACTIVATE".             
000210         88  MAINT-IS-UPDATE-KYC          VALUE "UPDATEKYC".              
000220     05  MAINT-KEY                   PIC X(40).                           
000230     05  MAINT-PAYLOAD               PIC X(433).                          
000240                                                                          
000250* -- AccountService CREATE-ACCOUNT payload: opening balance and           
000260*    the owning customer.  MAINT-KEY carries the new ACCT-NUMBER.         
000270*    ACTIVATE/DEACTIVATE carry no payload -- MAINT-KEY alone              
000280*    holds the ACCT-ID for those two, read via the alternate key.         
000290 01  MAINT-ACCOUNT-PAYLOAD REDEFINES MAINT-PAYLOAD.                       
000300     05  MAP-INITIAL-BALANCE         PIC S9(15)V99.                       
000310     05  MAP-CUSTOMER-ID             PIC X(36).                           
000320     05  FILLER                      PIC X(380).                          
000330                                                                          
000340* -- SettingsService CREATE/UPDATE-SETTING payload.  MAINT-KEY            
000350*    carries SET-KEY; DELETE-SETTING and ACTIVATE/DEACTIVATE              
000360*    functions do not use this payload at all.                            
000370 01  MAINT-SETTING-PAYLOAD REDEFINES MAINT-PAYLOAD.                       
000380     05  MSP-SETTING-VALUE           PIC X(20).                           
000390     05  MSP-SETTING-DESCRIPTION     PIC X(100).                          
000400     05  FILLER                      PIC X(313).                          
000410                                                                          
000420* -- CustomerService UPDATE-PROFILE / UPDATE-KYC-STATUS payload.          
000430*    MAINT-KEY carries CUST-ID.  A profile update leaves the KYC          
000440*    fields blank; a UPDATEKYC function only looks at the KYC             
000450*    fields and leaves the profile fields alone.                          
000460 01  MAINT-CUSTOMER-PAYLOAD REDEFINES MAINT-PAYLOAD.                      
000470     05  MCP-NAME                    PIC X(100).                          
000480     05  MCP-PHONE                   PIC X(20).                           
000490     05  MCP-DNI                     PIC X(20).                           
000500     05  MCP-ADDRESS                 PIC X(100).                          
000510     05  MCP-DOB                     PIC 9(08).                           
000520     05  MCP-NATIONALITY             PIC X(30).                           
000530     05  MCP-OCCUPATION              PIC X(40).                           
000540     05  MCP-KYC-STATUS              PIC X(15).                           
000550     05  MCP-KYC-DOCS                PIC X(100).                          
