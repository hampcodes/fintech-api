000010******************************************************************        
000020* BUILD-MASTER-FILES                                             *        
000030*    Loads the three line-sequential extract decks (accounts,    *        
000040*    customers, settings) produced by the on-line subsystem's    *        
000050*    nightly unload job into the INDEXED master files that       *        
000060*    TRANSACTION-POST, MAINTENANCE-UPDATE and DASHBOARD-REPORT   *        
000070*    read.  Run once at the start of the overnight cycle, ahead  *        
000080*    of TRANSACTION-POST.                                        *        
000090******************************************************************        
000100 IDENTIFICATION              DIVISION.                                    
000110*-----------------------------------------------------------------        
000120 PROGRAM-ID.                 BUILD-MASTER-FILES.                          
000130 AUTHOR.                     ARADHITA MOHANTY.                            
000140 INSTALLATION.               CENTRAL STATE BANK - EDP DIVISION.           
000150 DATE-WRITTEN.               JUNE 2, 1987.                                
000160 DATE-COMPILED.                                                           
000170 SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE          
000180                              ONLY.                                       
000190*-----------------------------------------------------------------        
000200* CHANGE LOG                                                              
000210*-----------------------------------------------------------------        
000220* 06/02/87  AM    ORIGINAL WRITE-UP.  BUILT THE ACCOUNTS INDEXED  ORIGWRUP
000230*                 MASTER FROM THE NIGHTLY UNLOAD DECK.                    
000240* 01/18/89  AM    CR#1051 - ADDED THE CUSTOMERS CONVERSION PASS   CR1051  
000250*                 SO CUSTOMER PROFILE FIELDS COULD BE MAINTAINED          
000260*                 OFF OF AN INDEXED FILE INSTEAD OF A FLAT SORT.          
000270* 07/09/93  KD    CR#1204 - ADDED THE SETTINGS CONVERSION PASS.   CR1204  
000280*                 SETTINGS WERE PREVIOUSLY HARD-CODED IN                  
000290*                 TRANSACTION-POST -- SEE THAT PROGRAM'S LOG.             
000300* 09/22/98  KD    Y2K REVIEW - ACCT-CREATED-DATE, ACCT-UPDATED-   Y2K9899 
000310*                 DATE AND CUST-DOB ARE ALREADY CCYYMMDD (8               
000320*                 BYTE) ON THE EXTRACT DECKS.  NO CHANGE                  
000330*                 REQUIRED.  SIGNED OFF PER Y2K CHECKLIST 44.             
000340* 03/11/05  NC    CR#1611 - REJECTED-RECORD COUNTS NOW SHOWN ON   CR1611  
000350*                 THE END-OF-JOB MESSAGE FOR EACH OF THE THREE            
000360*                 PASSES, NOT JUST A SINGLE COMBINED COUNT.               
000370*-----------------------------------------------------------------        
000380 ENVIRONMENT                 DIVISION.                                    
000390*-----------------------------------------------------------------        
000400 CONFIGURATION               SECTION.                                     
000410 SOURCE-COMPUTER.            IBM-370.                                     
000420 OBJECT-COMPUTER.            IBM-370.                                     
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM.                                                  
000450*-----------------------------------------------------------------        
000460 INPUT-OUTPUT                SECTION.                                     
000470 FILE-CONTROL.                                                            
000480     SELECT  ACCOUNTS-EXTRACT                                             
000490             ASSIGN TO "ACCTEXTR"                                         
000500             ORGANIZATION IS LINE SEQUENTIAL.                             
000510                                                                          
000520     SELECT  ACCOUNTS-FILE                                                
000530             ASSIGN TO "ACCTMSTR"                                         
000540             ORGANIZATION IS INDEXED                                      
000550             ACCESS MODE IS SEQUENTIAL                                    
000560             RECORD KEY IS ACCT-NUMBER                                    
000570             ALTERNATE RECORD KEY IS ACCT-ID WITH DUPLICATES              
000580             FILE STATUS IS WS-ACCOUNTS-FILE-STAT.                        
000590                                                                          
000600     SELECT  CUSTOMERS-EXTRACT                                            
000610             ASSIGN TO "CUSTEXTR"                                         
000620             ORGANIZATION IS LINE SEQUENTIAL.                             
000630                                                                          
000640     SELECT  CUSTOMERS-FILE                                               
000650             ASSIGN TO "CUSTMSTR"                                         
000660             ORGANIZATION IS INDEXED                                      
000670             ACCESS MODE IS SEQUENTIAL                                    
000680             RECORD KEY IS CUST-ID                                        
000690             FILE STATUS IS WS-CUSTOMERS-FILE-STAT.                       
000700                                                                          
000710     SELECT  SETTINGS-EXTRACT                                             
000720             ASSIGN TO "SETEXTR"                                          
000730             ORGANIZATION IS LINE SEQUENTIAL.                             
000740                                                                          
000750     SELECT  SETTINGS-FILE                                                
000760             ASSIGN TO "SETFILE"                                          
000770             ORGANIZATION IS INDEXED                                      
000780             ACCESS MODE IS SEQUENTIAL                                    
000790             RECORD KEY IS SET-KEY                                        
000800             FILE STATUS IS WS-SETTINGS-FILE-STAT.                        
000810*-----------------------------------------------------------------        
000820 DATA                        DIVISION.                                    
000830*-----------------------------------------------------------------        
000840 FILE                        SECTION.                                     
000850 FD  ACCOUNTS-EXTRACT                                                     
000860     RECORD CONTAINS 148 CHARACTERS                                       
000870     DATA RECORD IS ACCOUNTS-EXTRACT-RECORD.                              
000880 01  ACCOUNTS-EXTRACT-RECORD    PIC X(148).                               
000890                                                                          
000900 FD  ACCOUNTS-FILE                                                        
000910     RECORD CONTAINS 148 CHARACTERS                                       
000920     DATA RECORD IS ACCOUNT-RECORD.                                       
000930     COPY "AccountRecord.cpy".                                            
000940                                                                          
000950 FD  CUSTOMERS-EXTRACT                                                    
000960     RECORD CONTAINS 521 CHARACTERS                                       
000970     DATA RECORD IS CUSTOMERS-EXTRACT-RECORD.                             
000980 01  CUSTOMERS-EXTRACT-RECORD   PIC X(521).                               
000990                                                                          
001000 FD  CUSTOMERS-FILE                                                       
001010     RECORD CONTAINS 521 CHARACTERS                                       
001020     DATA RECORD IS CUSTOMER-RECORD.                                      
001030     COPY "CustomerRecord.cpy".                                           
001040                                                                          
001050 FD  SETTINGS-EXTRACT                                                     
001060     RECORD CONTAINS 170 CHARACTERS                                       
001070     DATA RECORD IS SETTINGS-EXTRACT-RECORD.                              
001080 01  SETTINGS-EXTRACT-RECORD    PIC X(170).                               
001090                                                                          
001100 FD  SETTINGS-FILE                                                        
001110     RECORD CONTAINS 170 CHARACTERS                                       
001120     DATA RECORD IS SETTING-RECORD.                                       
001130     COPY "SettingRecord.cpy".                                            
001140*-----------------------------------------------------------------        
001150 WORKING-STORAGE             SECTION.                                     
001160*-----------------------------------------------------------------        
001170 01  SWITCHES-AND-COUNTERS.                                               
001180     05  WS-EOF-SW               PIC X(01) VALUE "N".                     
001190         88  WS-NOMORE-RECORD           VALUE "Y".                        
001200     05  WS-READ-CNT             PIC 9(07) COMP VALUE ZERO.               
001210     05  WS-WRITE-CNT            PIC 9(07) COMP VALUE ZERO.               
001220     05  WS-REJECT-CNT           PIC 9(07) COMP VALUE ZERO.               
001230     05  FILLER                  PIC X(01) VALUE SPACES.                  
001240                                                                          
001250 01  FILE-STATUS-AREA.                                                    
001260     05  WS-ACCOUNTS-FILE-STAT   PIC X(02).                               
001270         88  WS-ACCOUNTS-FILE-OK       VALUE "00".                        
001280     05  WS-CUSTOMERS-FILE-STAT  PIC X(02).                               
001290         88  WS-CUSTOMERS-FILE-OK      VALUE "00".                        
001300     05  WS-SETTINGS-FILE-STAT   PIC X(02).                               
001310     05  FILLER                  PIC X(01) VALUE SPACES.                  
001320         88  WS-SETTINGS-FILE-OK       VALUE "00".                        
001330                                                                          
001340 01  WS-BUILD-COUNTS.                                                     
001350     05  WS-BC-ACCOUNTS-WRITTEN  PIC 9(07) COMP VALUE ZERO.               
001360     05  WS-BC-CUSTOMERS-WRITTEN PIC 9(07) COMP VALUE ZERO.               
001370     05  WS-BC-SETTINGS-WRITTEN  PIC 9(07) COMP VALUE ZERO.               
001380     05  WS-BC-ACCOUNTS-REJECTED PIC 9(07) COMP VALUE ZERO.               
001390     05  WS-BC-CUSTOMERS-REJECTED PIC 9(07) COMP VALUE ZERO.              
001400     05  WS-BC-SETTINGS-REJECTED PIC 9(07) COMP VALUE ZERO.               
001410     05  FILLER                  PIC X(01) VALUE SPACES.                  
001420*-----------------------------------------------------------------        
001430 PROCEDURE                   DIVISION.                                    
001440*-----------------------------------------------------------------        
001450* Main procedure                                                          
001460*-----------------------------------------------------------------        
001470 100-BUILD-MASTER-FILES.                                                  
001480     PERFORM 200-BUILD-ACCOUNTS-MASTER.                                   
001490     PERFORM 200-BUILD-CUSTOMERS-MASTER.                                  
001500     PERFORM 200-BUILD-SETTINGS-MASTER.                                   
001510     PERFORM 200-DISPLAY-JOB-TOTALS.                                      
001520     STOP RUN.                                                            
001530                                                                          
001540******************************************************************        
001550 200-BUILD-ACCOUNTS-MASTER.                                               
001560     PERFORM 300-INITIATE-ACCOUNTS-BUILD.                                 
001570     PERFORM 300-PROCEED-ACCOUNTS-BUILD UNTIL WS-NOMORE-RECORD.           
001580     PERFORM 300-TERMINATE-ACCOUNTS-BUILD.                                
001590                                                                          
001600*-----------------------------------------------------------------        
001610 200-BUILD-CUSTOMERS-MASTER.                                              
001620     PERFORM 300-INITIATE-CUSTOMERS-BUILD.                                
001630     PERFORM 300-PROCEED-CUSTOMERS-BUILD UNTIL WS-NOMORE-RECORD.          
001640     PERFORM 300-TERMINATE-CUSTOMERS-BUILD.                               
001650                                                                          
001660*-----------------------------------------------------------------        
001670 200-BUILD-SETTINGS-MASTER.                                               
001680     PERFORM 300-INITIATE-SETTINGS-BUILD.                                 
001690     PERFORM 300-PROCEED-SETTINGS-BUILD UNTIL WS-NOMORE-RECORD.           
001700     PERFORM 300-TERMINATE-SETTINGS-BUILD.                                
001710                                                                          
001720*-----------------------------------------------------------------        
001730 200-DISPLAY-JOB-TOTALS.                                                  
001740     DISPLAY "BUILD-MASTER-FILES COMPLETE".                               
001750     DISPLAY "  ACCOUNTS  WRITTEN " WS-BC-ACCOUNTS-WRITTEN                
001760             " REJECTED " WS-BC-ACCOUNTS-REJECTED.                        
001770     DISPLAY "  CUSTOMERS WRITTEN " WS-BC-CUSTOMERS-WRITTEN               
001780             " REJECTED " WS-BC-CUSTOMERS-REJECTED.                       
001790     DISPLAY "  SETTINGS  WRITTEN " WS-BC-SETTINGS-WRITTEN                
001800             " REJECTED " WS-BC-SETTINGS-REJECTED.                        
001810                                                                          
001820******************************************************************        
001830 300-INITIATE-ACCOUNTS-BUILD.                                             
001840     OPEN    INPUT    ACCOUNTS-EXTRACT                                    
001850             OUTPUT   ACCOUNTS-FILE.                                      
001860     MOVE    "N"      TO  WS-EOF-SW.                                      
001870     PERFORM 400-READ-ACCOUNTS-EXTRACT.                                   
001880                                                                          
001890*-----------------------------------------------------------------        
001900 300-PROCEED-ACCOUNTS-BUILD.                                              
001910     MOVE    ACCOUNTS-EXTRACT-RECORD TO ACCOUNT-RECORD.                   
001920     WRITE   ACCOUNT-RECORD                                               
001930             INVALID KEY                                                  
001940                 ADD 1 TO WS-BC-ACCOUNTS-REJECTED                         
001950                 DISPLAY "REJECT DUPLICATE ACCT " ACCT-NUMBER             
001960             NOT INVALID KEY                                              
001970                 ADD 1 TO WS-BC-ACCOUNTS-WRITTEN.                         
001980     PERFORM 400-READ-ACCOUNTS-EXTRACT.                                   
001990                                                                          
002000*-----------------------------------------------------------------        
002010 300-TERMINATE-ACCOUNTS-BUILD.                                            
002020     CLOSE   ACCOUNTS-EXTRACT                                             
002030             ACCOUNTS-FILE.                                               
002040                                                                          
002050******************************************************************        
002060 300-INITIATE-CUSTOMERS-BUILD.                                            
002070     OPEN    INPUT    CUSTOMERS-EXTRACT                                   
002080             OUTPUT   CUSTOMERS-FILE.                                     
002090     MOVE    "N"      TO  WS-EOF-SW.                                      
002100     PERFORM 400-READ-CUSTOMERS-EXTRACT.                                  
002110                                                                          
002120*-----------------------------------------------------------------        
002130 300-PROCEED-CUSTOMERS-BUILD.                                             
002140     MOVE    CUSTOMERS-EXTRACT-RECORD TO CUSTOMER-RECORD.                 
002150     WRITE   CUSTOMER-RECORD                                              
002160             INVALID KEY                                                  
002170                 ADD 1 TO WS-BC-CUSTOMERS-REJECTED                        
002180                 DISPLAY "REJECT DUPLICATE CUST " CUST-ID                 
002190             NOT INVALID KEY                                              
002200                 ADD 1 TO WS-BC-CUSTOMERS-WRITTEN.                        
002210     PERFORM 400-READ-CUSTOMERS-EXTRACT.                                  
002220                                                                          
002230*-----------------------------------------------------------------        
002240 300-TERMINATE-CUSTOMERS-BUILD.                                           
002250     CLOSE   CUSTOMERS-EXTRACT                                            
002260             CUSTOMERS-FILE.                                              
002270                                                                          
002280******************************************************************        
002290 300-INITIATE-SETTINGS-BUILD.                                             
002300     OPEN    INPUT    SETTINGS-EXTRACT                                    
002310             OUTPUT   SETTINGS-FILE.                                      
002320     MOVE    "N"      TO  WS-EOF-SW.                                      
002330     PERFORM 400-READ-SETTINGS-EXTRACT.                                   
002340                                                                          
002350*-----------------------------------------------------------------        
002360 300-PROCEED-SETTINGS-BUILD.                                              
002370     MOVE    SETTINGS-EXTRACT-RECORD TO SETTING-RECORD.                   
002380     WRITE   SETTING-RECORD                                               
002390             INVALID KEY                                                  
002400                 ADD 1 TO WS-BC-SETTINGS-REJECTED                         
002410                 DISPLAY "REJECT DUPLICATE SET-KEY " SET-KEY              
002420             NOT INVALID KEY                                              
002430                 ADD 1 TO WS-BC-SETTINGS-WRITTEN.                         
002440     PERFORM 400-READ-SETTINGS-EXTRACT.                                   
002450                                                                          
002460*-----------------------------------------------------------------        
002470 300-TERMINATE-SETTINGS-BUILD.                                            
002480     CLOSE   SETTINGS-EXTRACT                                             
002490             SETTINGS-FILE.                                               
002500                                                                          
002510******************************************************************        
002520 400-READ-ACCOUNTS-EXTRACT.                                               
002530     READ    ACCOUNTS-EXTRACT                                             
002540             AT END      MOVE "Y" TO WS-EOF-SW                            
002550             NOT AT END  ADD 1 TO WS-READ-CNT.                            
002560                                                                          
002570*-----------------------------------------------------------------        
002580 400-READ-CUSTOMERS-EXTRACT.                                              
002590     READ    CUSTOMERS-EXTRACT                                            
002600             AT END      MOVE "Y" TO WS-EOF-SW                            
002610             NOT AT END  ADD 1 TO WS-READ-CNT.                            
002620                                                                          
002630*-----------------------------------------------------------------        
002640 400-READ-SETTINGS-EXTRACT.                                               
002650     READ    SETTINGS-EXTRACT                                             
002660             AT END      MOVE "Y" TO WS-EOF-SW                            
002670             NOT AT END  ADD 1 TO WS-READ-CNT.                            
002680                                                                          
