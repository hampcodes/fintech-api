000010******************************************************************        
000020* USER COUNTS-FEED RECORD LAYOUT                                 *        
000030*    NOTE: this is deliberately NOT a user profile record.  Only *        
000040*    the active flag and role code that DASHBOARD-REPORT counts  *        
000050*    are carried here; login, password and session fields belong *        
000060*    to the on-line subsystem and are out of scope for this run. *        
000070******************************************************************        
000080 01  USER-COUNT-RECORD.                                                   
000090     05  USR-ACTIVE                  PIC X(01).                           
000100         88  USR-IS-ACTIVE                VALUE "Y".                      
000110         88  USR-IS-INACTIVE              VALUE "N".                      
000120     05  USR-ROLE                    PIC X(10).                           
000130         88  USR-IS-ADMIN                 VALUE "ROLE_ADMIN".             
000140         88  USR-IS-REGULAR               VALUE "ROLE_USER".              
000150     05  FILLER                      PIC X(05).                           
