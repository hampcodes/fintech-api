000010******************************************************************        
000020* TRANSACTION REQUEST RECORD LAYOUT (BATCH INPUT)                *        
000030*    One record per posting request, read by TRANSACTION-POST    *        
000040*    in file order -- the input deck is not re-sorted.           *        
000050******************************************************************        
000060 01  TRANSACTION-REQUEST.                                                 
000070     05  REQ-ACCOUNT-NUMBER          PIC X(20).                           
000080     05  REQ-TYPE                    PIC X(08).                           
000090         88  REQ-IS-DEPOSIT               VALUE "DEPOSIT ".               
000100         88  REQ-IS-WITHDRAWAL            VALUE "WITHDRAW".               
000110     05  REQ-AMOUNT                  PIC S9(15)V99.                       
000120     05  REQ-DESCRIPTION             PIC X(100).                          
000130     05  FILLER                      PIC X(06).                           
